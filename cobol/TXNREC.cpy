000100******************************************************************
000200*    TXNREC.CPY                                                   *
000300*    TRANSACTION MASTER TABLE - ONE ENTRY PER ROW OF              *
000400*    transactions.csv.  REPLACES THE OLD MOVIMIENTO-REG LAYOUT -  *
000500*    SEE CHANGE LOG.  BANK01 OWNS THE TABLE; BANK02, BANK03,      *
000600*    BANK05 AND BANK07 RECEIVE IT BY REFERENCE.  COPY BANKCONS    *
000700*    BEFORE THIS COPYBOOK WHEREVER IT IS USED.                    *
000800*                                                                 *
000900*    1997-02-14  MRP  TICKET SL-0104  ORIGINAL LAYOUT, CARRIED    *
001000*                     OVER FROM MOVIMIENTO-REG (MOV-NUM/MOV-      *
001100*                     TARJETA/MOV-IMPORTE-ENT/MOV-IMPORTE-DEC).   *
001200*    1997-11-20  MRP  TICKET SL-0139  DROPPED THE RUNNING-BALANCE *
001300*                     FIELD (MOV-SALDOPOS-ENT/DEC) - THE NEW      *
001400*                     ACCOUNT MASTER CARRIES ITS OWN BALANCE, SO  *
001500*                     IT NO LONGER HAS TO BE RE-DERIVED FROM THE  *
001600*                     LAST MOVEMENT ON FILE.                      *
001700*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION - TXN-DATE  *
001800*                     STORED AS A FULL CCYY-MM-DD TEXT STRING     *
001900*                     INSTEAD OF THE OLD SPLIT MOV-ANO/MES/DIA.   *
002000******************************************************************
002100 01  TXN-TABLE-AREA.
002200     05  TXN-TABLE-COUNT                 PIC 9(05) COMP VALUE 0.
002300     05  TXN-TABLE OCCURS 20000 TIMES
002400             INDEXED BY TXN-IDX.
002500         10  TXN-ENTRY.
002600             15  TXN-ID                  PIC X(36).
002700*--- SEQUENTIAL "T<N>" ASSIGNED AT APPEND TIME BY BANK03 - EVERY
002800*--- CALLER (BANK01, BANK02 OPENING-BALANCE LOAD, BANK07 SWEEP)
002900*--- GOES THROUGH BANK03 TO POST A ROW, SO ONE PLACE OWNS THE ID.
003000             15  TXN-ACCT-ID             PIC X(24).
003100             15  TXN-TYPE                PIC X(10).
003200                 88  TXN-TYPE-DEPOSIT    VALUE 'DEPOSIT'.
003300                 88  TXN-TYPE-WITHDRAWAL VALUE 'WITHDRAWAL'.
003400             15  TXN-AMOUNT              PIC S9(09)V99.
003500             15  TXN-AMOUNT-R REDEFINES TXN-AMOUNT.
003600                 20  TXN-AMOUNT-WHOLE    PIC S9(09).
003700                 20  TXN-AMOUNT-CENTS    PIC 9(02).
003800             15  TXN-DATE                PIC X(10).
003900             15  TXN-DATE-R REDEFINES TXN-DATE.
004000                 20  TXN-DATE-CCYY       PIC X(04).
004100                 20  FILLER              PIC X(01).
004200                 20  TXN-DATE-MM         PIC X(02).
004300                 20  FILLER              PIC X(01).
004400                 20  TXN-DATE-DD         PIC X(02).
004500             15  FILLER                  PIC X(15).
