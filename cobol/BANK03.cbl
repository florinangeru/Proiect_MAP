000100*Logica de asiento en cuentas - deposito, reintegro e interes.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BANK03.
000400 AUTHOR. M RUIZ PASCUAL.
000500 INSTALLATION. UNIZARBANK RAMA NORTE.
000600 DATE-WRITTEN. 02/20/1997.
000700 DATE-COMPILED.
000800 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    1997-02-20  MRP  TICKET SL-0106  ORIGINAL PROGRAM - MERGED
001300*                      THE OLD "RETIRADA" (BANK4) AND "INGRESO"
001400*                      (BANK5) CASH-DRAWER SCREENS INTO ONE
001500*                      CALLABLE SUBPROGRAM, BOTH LEGS SHARING
001600*                      THE SAME CENTS-COMPUTE-THEN-SPLIT BALANCE
001700*                      ARITHMETIC THOSE TWO PROGRAMS USED.
001800*    1997-03-02  MRP  TICKET SL-0109  WITHDRAWAL NOW REJECTS ON
001900*                      INSUFFICIENT FUNDS INSTEAD OF ALLOWING A
002000*                      NEGATIVE BALANCE - BRANCH AUDIT FINDING.
002100*    1997-11-20  MRP  TICKET SL-0139  DROPPED THE RUNNING-BALANCE
002200*                      MOVEMENT RECORD (MOV-SALDOPOS-ENT/DEC) -
002300*                      BALANCE NOW LIVES ON THE ACCOUNT MASTER
002400*                      ITSELF. TRANSACTION ID ASSIGNMENT MOVED
002500*                      HERE SO EVERY CALLER (BANK01, BANK02,
002600*                      BANK07) GOES THROUGH ONE PLACE TO POST.
002700*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION - POSTING
002800*                      DATE NOW TAKEN FROM DATEWRK, FULL CCYY.
002900*    2000-01-06  JMR  TICKET SL-0244  ADDED 3000-APPLY-INTEREST-
003000*                      ACCT FOR THE NEW SAVINGS-ACCOUNT NIGHTLY
003100*                      SWEEP (SEE BANK07) - INTEREST IS POSTED
003200*                      AS AN ORDINARY DEPOSIT TRANSACTION.
003300*    2000-02-11  JMR  TICKET SL-0246  INTEREST NOW USES COMPUTE
003400*                      ROUNDED ON THE NATIVE V99 BALANCE FIELD
003500*                      INSTEAD OF THE CENTS SPLIT - TRUNCATING
003600*                      A HALF-CENT WAS UNDER-CREDITING SAVINGS
003700*                      CUSTOMERS BY A CENT ON SOME ACCOUNTS.
003800*    2004-09-30  LTV  TICKET SL-0340  RAISED OCCURS LIMIT, SEE
003900*                      BANKCONS.CPY - NO CODE CHANGE HERE.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600*--- NO FILES OF ITS OWN - THIS PROGRAM ONLY MUTATES THE
004700*--- ACCOUNT AND TRANSACTION TABLES PASSED IN BY THE CALLER.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 77  WS-FOUND-SWITCH                 PIC X(01).
005400     88  WS-FOUND                    VALUE 'Y'.
005500     88  WS-NOT-FOUND                VALUE 'N'.
005600 77  WS-BAL-CENTS-TOTAL              PIC S9(11) COMP.
005700 77  WS-AMT-CENTS-TOTAL              PIC S9(11) COMP.
005800 77  WS-NEXT-TXN-SEQ                 PIC 9(08) COMP.
005900 77  WS-NEXT-TXN-SEQ-ED              PIC 9(08).
006000*
006100*--- INTEREST WORK FIELD - NATIVE V99 SHAPE SO COMPUTE ROUNDED
006200*--- CAN RUN ON A REAL DECIMAL POINT, NOT A CENTS INTEGER.
006300 01  WS-INTEREST-AMT                 PIC S9(09)V99.
006400 01  WS-INTEREST-AMT-R REDEFINES WS-INTEREST-AMT.
006500     05  WS-INTEREST-AMT-WHOLE       PIC S9(09).
006600     05  WS-INTEREST-AMT-CENTS       PIC 9(02).
006700*
006800*--- TXN-TYPE TO STAMP ON THE ROW 1500-POST-CENTS-ENTRY APPENDS -
006900*--- SET BY THE CALLING LEG (DEPOSIT/WITHDRAW/INTEREST) BEFORE
007000*--- 1500 IS PERFORMED.
007100 77  WS-POST-TXN-TYPE                PIC X(10).
007200 01  WS-WORK-CCYYMMDD                PIC 9(08).
007300 01  WS-WORK-CCYYMMDD-R REDEFINES WS-WORK-CCYYMMDD.
007400     05  WS-WORK-CCYY-N              PIC 9(04).
007500     05  WS-WORK-MM-N                PIC 9(02).
007600     05  WS-WORK-DD-N                PIC 9(02).
007700*
007800 COPY BANKCONS.
007900 COPY DATEWRK.
008000*
008100 LINKAGE SECTION.
008200 01  WS-POST-FUNCTION                PIC X(08).
008300     88  POST-FN-DEPOSIT             VALUE 'DEPOSIT '.
008400     88  POST-FN-WITHDRAW            VALUE 'WITHDRAW'.
008500     88  POST-FN-INTEREST            VALUE 'INTEREST'.
008600 01  WS-POST-ACCT-ID                 PIC X(24).
008700 01  WS-POST-AMT-WHOLE               PIC 9(09).
008800 01  WS-POST-AMT-CENTS               PIC 9(02).
008900 01  WS-POST-RESULT                  PIC X(01).
009000     88  POST-OK                     VALUE 'Y'.
009100     88  POST-REJECTED                VALUE 'N'.
009200*
009300 COPY ACCTREC.
009400 COPY TXNREC.
009500*
009600 PROCEDURE DIVISION USING WS-POST-FUNCTION
009700                           WS-POST-ACCT-ID
009800                           WS-POST-AMT-WHOLE
009900                           WS-POST-AMT-CENTS
010000                           WS-POST-RESULT
010100                           ACCT-TABLE-AREA
010200                           TXN-TABLE-AREA.
010300*
010400*----------------------------------------------------------------*
010500*    0000-ACCT-DISPATCH - ONE ENTRY POINT, THREE LEGS.
010600*----------------------------------------------------------------*
010700 0000-ACCT-DISPATCH.
010800     SET POST-REJECTED TO TRUE.
010900     PERFORM 1900-FIND-ACCT-BY-ID THRU 1900-FIND-ACCT-EXIT.
011000     IF WS-NOT-FOUND
011100         GOBACK.
011200*
011300     IF POST-FN-DEPOSIT
011400         PERFORM 1000-DEPOSIT-ACCT THRU 1000-EXIT
011500     ELSE
011600         IF POST-FN-WITHDRAW
011700             PERFORM 2000-WITHDRAW-ACCT THRU 2000-EXIT
011800         ELSE
011900             IF POST-FN-INTEREST
012000                 PERFORM 3000-APPLY-INTEREST-ACCT
012100                     THRU 3000-EXIT.
012200*
012300     GOBACK.
012400*
012500*----------------------------------------------------------------*
012600*    1000-DEPOSIT-ACCT - DEPOSIT IS A NO-OP, NOT AN ERROR, WHEN
012700*    THE AMOUNT IS ZERO OR NEGATIVE (SEE BUSINESS RULES).
012800*----------------------------------------------------------------*
012900 1000-DEPOSIT-ACCT.
013000     IF WS-POST-AMT-WHOLE = 0 AND WS-POST-AMT-CENTS = 0
013100         GO TO 1000-EXIT.
013200*
013300     MOVE 'DEPOSIT'    TO WS-POST-TXN-TYPE.
013400     PERFORM 1500-POST-CENTS-ENTRY THRU 1500-EXIT.
013500     SET POST-OK TO TRUE.
013600*
013700 1000-EXIT.
013800     EXIT.
013900*
014000*----------------------------------------------------------------*
014100*    1500-POST-CENTS-ENTRY - ADD THE POSTED AMOUNT TO THE
014200*    ACCOUNT'S CENTS-SPLIT BALANCE (HOUSE ARITHMETIC IDIOM FROM
014300*    THE OLD BANK4/BANK5 CASH-DRAWER SCREENS) AND APPEND THE
014400*    MATCHING TRANSACTION ROW.  SHARED BY DEPOSIT AND INTEREST -
014500*    THE WITHDRAW LEG HAS ITS OWN MIRROR PARAGRAPH BELOW.
014600*----------------------------------------------------------------*
014700 1500-POST-CENTS-ENTRY.
014800     COMPUTE WS-BAL-CENTS-TOTAL =
014900             (ACCT-BALANCE-WHOLE(ACCT-IDX) * 100)
015000              + ACCT-BALANCE-CENTS(ACCT-IDX).
015100     COMPUTE WS-AMT-CENTS-TOTAL =
015200             (WS-POST-AMT-WHOLE * 100) + WS-POST-AMT-CENTS.
015300     ADD WS-AMT-CENTS-TOTAL TO WS-BAL-CENTS-TOTAL.
015400*
015500     COMPUTE ACCT-BALANCE-WHOLE(ACCT-IDX) =
015600             WS-BAL-CENTS-TOTAL / 100.
015700     COMPUTE ACCT-BALANCE-CENTS(ACCT-IDX) =
015800             WS-BAL-CENTS-TOTAL
015900              - (ACCT-BALANCE-WHOLE(ACCT-IDX) * 100).
016000*
016100     PERFORM 1950-ASSIGN-NEXT-TXN-ID THRU 1950-EXIT.
016200*
016300 1500-EXIT.
016400     EXIT.
016500*
016600*----------------------------------------------------------------*
016700*    1900-FIND-ACCT-BY-ID - LINEAR SEARCH, SAME STYLE AS BANK02'S
016800*    0250/0350 LOOKUPS. LEAVES ACCT-IDX POSITIONED ON A HIT.
016900*----------------------------------------------------------------*
017000 1900-FIND-ACCT-BY-ID.
017100     SET WS-NOT-FOUND TO TRUE.
017200     SET ACCT-IDX TO 1.
017300*
017400 1900-FIND-ACCT-LOOP.
017500     IF ACCT-IDX > ACCT-TABLE-COUNT
017600         GO TO 1900-FIND-ACCT-EXIT.
017700*
017800     IF ACCT-ID(ACCT-IDX) = WS-POST-ACCT-ID
017900         SET WS-FOUND TO TRUE
018000         GO TO 1900-FIND-ACCT-EXIT.
018100*
018200     SET ACCT-IDX UP BY 1.
018300     GO TO 1900-FIND-ACCT-LOOP.
018400*
018500 1900-FIND-ACCT-EXIT.
018600     EXIT.
018700*
018800*----------------------------------------------------------------*
018900*    1950-ASSIGN-NEXT-TXN-ID - "T<N>" WHERE N IS ONE MORE THAN
019000*    THE COUNT OF ROWS ALREADY ON FILE FOR THIS ACCOUNT. APPENDS
019100*    THE NEW ROW TO TXN-TABLE. SUBSTITUTES FOR THE ORIGINAL
019200*    SOURCE'S UUID/RANDOM TRANSACTION ID (SEE DESIGN NOTES) WITH
019300*    THE SAME "SCAN AND ADD ONE" IDIOM BANK10 USED FOR MOVEMENT
019400*    NUMBERS.
019500*----------------------------------------------------------------*
019600 1950-ASSIGN-NEXT-TXN-ID.
019700     MOVE 0 TO WS-NEXT-TXN-SEQ.
019800     SET TXN-IDX TO 1.
019900*
020000 1950-COUNT-LOOP.
020100     IF TXN-IDX > TXN-TABLE-COUNT
020200         GO TO 1950-COUNT-DONE.
020300*
020400     IF TXN-ACCT-ID(TXN-IDX) = WS-POST-ACCT-ID
020500         ADD 1 TO WS-NEXT-TXN-SEQ.
020600*
020700     SET TXN-IDX UP BY 1.
020800     GO TO 1950-COUNT-LOOP.
020900*
021000 1950-COUNT-DONE.
021100     ADD 1 TO WS-NEXT-TXN-SEQ.
021200*
021300     IF TXN-TABLE-COUNT >= WB-MAX-TRANSACTIONS
021400         GO TO 1950-EXIT.
021500*
021600     ADD 1 TO TXN-TABLE-COUNT.
021700     SET TXN-IDX TO TXN-TABLE-COUNT.
021800*
021900     MOVE SPACES TO TXN-ID(TXN-IDX).
022000     MOVE WS-NEXT-TXN-SEQ TO WS-NEXT-TXN-SEQ-ED.
022100     STRING 'T' DELIMITED BY SIZE
022200            WS-NEXT-TXN-SEQ-ED DELIMITED BY SIZE
022300            INTO TXN-ID(TXN-IDX).
022400     MOVE WS-POST-ACCT-ID     TO TXN-ACCT-ID(TXN-IDX).
022500     MOVE WS-POST-TXN-TYPE    TO TXN-TYPE(TXN-IDX).
022600     MOVE WS-POST-AMT-WHOLE   TO TXN-AMOUNT-WHOLE(TXN-IDX).
022700     MOVE WS-POST-AMT-CENTS   TO TXN-AMOUNT-CENTS(TXN-IDX).
022800*
022900     ACCEPT WS-WORK-CCYYMMDD FROM DATE YYYYMMDD.
023000     MOVE WS-WORK-CCYY-N TO WS-DATE-TEXT-CCYY.
023100     MOVE WS-WORK-MM-N   TO WS-DATE-TEXT-MM.
023200     MOVE WS-WORK-DD-N   TO WS-DATE-TEXT-DD.
023300     MOVE '-'            TO WS-DATE-TEXT(5:1).
023400     MOVE '-'            TO WS-DATE-TEXT(8:1).
023500     MOVE WS-DATE-TEXT   TO TXN-DATE(TXN-IDX).
023600*
023700 1950-EXIT.
023800     EXIT.
023900*
024000*----------------------------------------------------------------*
024100*    2000-WITHDRAW-ACCT - REJECTS (NO ROW WRITTEN, NO BALANCE
024200*    CHANGE) UNLESS AMOUNT IS POSITIVE AND NO GREATER THAN THE
024300*    CURRENT BALANCE. EXACT EQUALITY (WITHDRAW-TO-ZERO) IS OK.
024400*----------------------------------------------------------------*
024500 2000-WITHDRAW-ACCT.
024600     IF WS-POST-AMT-WHOLE = 0 AND WS-POST-AMT-CENTS = 0
024700         GO TO 2000-EXIT.
024800*
024900     COMPUTE WS-BAL-CENTS-TOTAL =
025000             (ACCT-BALANCE-WHOLE(ACCT-IDX) * 100)
025100              + ACCT-BALANCE-CENTS(ACCT-IDX).
025200     COMPUTE WS-AMT-CENTS-TOTAL =
025300             (WS-POST-AMT-WHOLE * 100) + WS-POST-AMT-CENTS.
025400*
025500     IF WS-AMT-CENTS-TOTAL > WS-BAL-CENTS-TOTAL
025600         GO TO 2000-EXIT.
025700*
025800     SUBTRACT WS-AMT-CENTS-TOTAL FROM WS-BAL-CENTS-TOTAL.
025900     COMPUTE ACCT-BALANCE-WHOLE(ACCT-IDX) =
026000             WS-BAL-CENTS-TOTAL / 100.
026100     COMPUTE ACCT-BALANCE-CENTS(ACCT-IDX) =
026200             WS-BAL-CENTS-TOTAL
026300              - (ACCT-BALANCE-WHOLE(ACCT-IDX) * 100).
026400*
026500     MOVE 'WITHDRAWAL' TO WS-POST-TXN-TYPE.
026600     PERFORM 1950-ASSIGN-NEXT-TXN-ID THRU 1950-EXIT.
026700     SET POST-OK TO TRUE.
026800*
026900 2000-EXIT.
027000     EXIT.
027100*
027200*----------------------------------------------------------------*
027300*    3000-APPLY-INTEREST-ACCT - SAVINGS ONLY. CALLED ONCE PER
027400*    ACCOUNT BY BANK07'S NIGHTLY SWEEP. INTEREST = BALANCE *
027500*    RATE / 100, COMPUTE ROUNDED TO TWO DECIMALS, POSTED AS AN
027600*    ORDINARY DEPOSIT TRANSACTION.
027700*----------------------------------------------------------------*
027800 3000-APPLY-INTEREST-ACCT.
027900     IF NOT ACCT-TYPE-SAVINGS(ACCT-IDX)
028000         GO TO 3000-EXIT.
028100*
028200     COMPUTE WS-INTEREST-AMT ROUNDED =
028300             (ACCT-BALANCE(ACCT-IDX)
028400              * ACCT-INTEREST-RATE(ACCT-IDX)) / 100.
028500*
028600     IF WS-INTEREST-AMT-WHOLE = 0 AND WS-INTEREST-AMT-CENTS = 0
028700         GO TO 3000-EXIT.
028800*
028900     MOVE WS-INTEREST-AMT-WHOLE TO WS-POST-AMT-WHOLE.
029000     MOVE WS-INTEREST-AMT-CENTS TO WS-POST-AMT-CENTS.
029100     MOVE 'DEPOSIT'             TO WS-POST-TXN-TYPE.
029200     PERFORM 1500-POST-CENTS-ENTRY THRU 1500-EXIT.
029300     SET POST-OK TO TRUE.
029400*
029500 3000-EXIT.
029600     EXIT.
