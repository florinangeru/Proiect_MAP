000100******************************************************************
000200*    DATEWRK.CPY                                                 *
000300*    COMMON DATE WORK AREA - SHARED BY ALL UNIZARBANK LEDGER      *
000400*    PROGRAMS.  CARRIES FORWARD THE OLD CAMPOS-FECHA LAYOUT FROM  *
000500*    THE CAJERO PROGRAMS (BANK1/BANK4/BANK9/BANK10/PERIOD_BANK)   *
000600*    SO EVERY PROGRAM IN THE SUITE BREAKS DOWN CURRENT-DATE THE   *
000700*    SAME WAY.                                                    *
000800*                                                                 *
000900*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION - WIDENED   *
001000*                     CAMPOS-FECHA YEAR FROM 9(2) TO 9(4) SO THE  *
001100*                     CENTURY NO LONGER HAS TO BE ASSUMED.        *
001200*    2003-02-18  PQR  TICKET SL-0309  ADDED WS-DATE-CCYYMMDD AND  *
001300*                     ITS REDEFINES SO DATE-RANGE FILTERS (STMT   *
001400*                     EXTRACT, INTEREST SWEEP) COMPARE ONE        *
001500*                     NUMERIC FIELD INSTEAD OF THREE.             *
001600******************************************************************
001700 01  CAMPOS-FECHA.
001800     05  FECHA.
001900         10  ANO                         PIC 9(04).
002000         10  MES                         PIC 9(02).
002100         10  DIA                         PIC 9(02).
002200     05  HORA.
002300         10  HORAS                       PIC 9(02).
002400         10  MINUTOS                     PIC 9(02).
002500         10  SEGUNDOS                    PIC 9(02).
002600         10  MILISEGUNDOS                PIC 9(02).
002700     05  DIF-GMT                         PIC S9(04).
002800*
002900*--- WORKING COPY OF "TODAY" IN YYYY-MM-DD TEXT, THE WIRE FORMAT
003000*--- SPEC'D FOR TXN-DATE / CARD-EXPIRY / AUDIT-TIMESTAMP DATES.
003100 01  WS-DATE-TEXT-AREA.
003200     05  WS-DATE-TEXT                    PIC X(10).
003300     05  WS-DATE-TEXT-R REDEFINES WS-DATE-TEXT.
003400         10  WS-DATE-TEXT-CCYY           PIC X(04).
003500         10  FILLER                      PIC X(01).
003600         10  WS-DATE-TEXT-MM             PIC X(02).
003700         10  FILLER                      PIC X(01).
003800         10  WS-DATE-TEXT-DD             PIC X(02).
003900*
004000*--- COMPARABLE NUMERIC FORM OF A YYYY-MM-DD DATE, USED TO TEST
004100*--- THE INCLUSIVE START/END RANGE ON A STATEMENT EXTRACT AND ON
004200*--- THE CARD-EXPIRY / INTEREST POSTING DATE.
004300 01  WS-DATE-COMPARE-AREA.
004400     05  WS-DATE-CCYYMMDD                PIC 9(08).
004500     05  WS-DATE-CCYYMMDD-R REDEFINES WS-DATE-CCYYMMDD.
004600         10  WS-DATE-CCYY-N              PIC 9(04).
004700         10  WS-DATE-MM-N                PIC 9(02).
004800         10  WS-DATE-DD-N                PIC 9(02).
