000100******************************************************************
000200*    STMTLIN.CPY                                                  *
000300*    BANK-STATEMENT PRINT LINES - HEADER/DETAIL/TRAILER.  USED    *
000400*    ONLY BY BANK05 0500-BUILD-STATEMENT.  REPLACES THE OLD       *
000500*    SCREEN-SECTION FILA-MOVIMIENTO-PAR/IMPAR PAGINATED DISPLAY   *
000600*    FROM BANK9 WITH A PRINT-FILE LAYOUT - SEE CHANGE LOG.        *
000700*                                                                 *
000800*    1997-04-02  MRP  TICKET SL-0112  ORIGINAL SCREEN LAYOUT      *
000900*                     (BANK9, "LISTADO DE TRANSFERENCIAS").       *
001000*    2002-05-21  LTV  TICKET SL-0298  REPLACED THE SCREEN PAIR/   *
001100*                     ODD COLOR-ALTERNATING ROWS WITH A SINGLE    *
001200*                     PRINT LINE - THIS RUNS UNATTENDED NOW, SO   *
001300*                     THERE IS NO TERMINAL TO COLOR.              *
001400******************************************************************
001500 01  STMT-HEADER-LINE.
001600     05  FILLER                          PIC X(18)
001700             VALUE 'BANK STATEMENT ID '.
001800     05  STMT-HDR-ID                     PIC X(36).
001900     05  FILLER                          PIC X(12)
002000             VALUE '   ACCOUNT  '.
002100     05  STMT-HDR-ACCT-ID                PIC X(24).
002200     05  FILLER                          PIC X(08) VALUE '   FROM '.
002300     05  STMT-HDR-START-DATE             PIC X(10).
002400     05  FILLER                          PIC X(05) VALUE '  TO '.
002500     05  STMT-HDR-END-DATE               PIC X(10).
002600     05  FILLER                          PIC X(20) VALUE SPACES.
002700*
002800 01  STMT-DETAIL-LINE.
002900     05  STMT-DTL-TXN-ID                 PIC X(36).
003000     05  FILLER                          PIC X(01) VALUE SPACE.
003100     05  STMT-DTL-TXN-TYPE               PIC X(10).
003200     05  FILLER                          PIC X(01) VALUE SPACE.
003300     05  STMT-DTL-AMOUNT                 PIC -(9)9.99.
003400     05  FILLER                          PIC X(01) VALUE SPACE.
003500     05  STMT-DTL-DATE                   PIC X(10).
003600     05  FILLER                          PIC X(10) VALUE SPACES.
003700*
003800 01  STMT-TRAILER-LINE.
003900     05  FILLER                          PIC X(18)
004000             VALUE 'CLOSING BALANCE  '.
004100     05  STMT-TLR-CLOSING-BALANCE        PIC -(9)9.99.
004200     05  FILLER                          PIC X(40) VALUE SPACES.
