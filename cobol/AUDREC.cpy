000100******************************************************************
000200*    AUDREC.CPY                                                   *
000300*    AUDIT LOG RECORD - ONE LINE PER MUTATING ACTION, APPENDED    *
000400*    ONLY, NEVER REWRITTEN.  USED BY BANK06 AND NOWHERE ELSE -    *
000500*    THE OTHER PROGRAMS NEVER READ audit.csv BACK.                *
000600*                                                                 *
000700*    1997-02-14  MRP  TICKET SL-0104  ORIGINAL LAYOUT.            *
000800******************************************************************
000900 01  AUDIT-LOG-RECORD.
001000     05  AUDIT-ACTION                    PIC X(20).
001100     05  AUDIT-TIMESTAMP                 PIC X(28).
001150     05  FILLER                          PIC X(02).
