000100******************************************************************
000200*    CUSTREC.CPY                                                  *
000300*    CUSTOMER MASTER TABLE - ONE ENTRY PER ROW OF customers.csv   *
000400*    BANK01 OWNS THIS TABLE IN WORKING-STORAGE AND PASSES IT BY   *
000500*    REFERENCE TO BANK02 (LOAD/SAVE) ON EVERY CALL.  COPY         *
000600*    BANKCONS BEFORE THIS COPYBOOK WHEREVER IT IS USED.           *
000700*                                                                 *
000800*    1997-02-14  MRP  TICKET SL-0104  ORIGINAL LAYOUT, LIFTED     *
000900*                     FROM THE TARJETAS FILE (CARD-ONLY BEFORE    *
001000*                     THE BRANCH SPLIT CUSTOMERS OFF THE CARD).   *
001100*    2001-08-09  JMR  TICKET SL-0287  ADDED CUST-STATUS-BYTE -    *
001200*                     RESERVED, NOT YET DRIVEN BY ANY PARAGRAPH;  *
001300*                     BRANCH OPS WANTS A SOFT-DELETE FLAG BUT THE *
001400*                     CURRENT DELETE-CUSTOMER RULE STAYS HARD.    *
001500******************************************************************
001600 01  CUST-TABLE-AREA.
001700     05  CUST-TABLE-COUNT                PIC 9(05) COMP VALUE 0.
001800     05  CUST-TABLE OCCURS 2000 TIMES
001900             INDEXED BY CUST-IDX.
002000         10  CUST-ENTRY.
002100             15  CUST-ID                 PIC X(04).
002200*--- ASSIGNED BY BANK01 - SEE PARAGRAPH 2150-ASSIGN-NEXT-CUST-ID.
002300             15  CUST-NAME               PIC X(30).
002400             15  CUST-SURNAME            PIC X(30).
002500             15  CUST-AGE                PIC 9(03).
002600             15  CUST-AGE-R REDEFINES CUST-AGE.
002700                 20  CUST-AGE-TENS       PIC 9(02).
002800                 20  CUST-AGE-UNIT       PIC 9(01).
002900             15  CUST-STATUS-BYTE        PIC X(01).
003000                 88  CUST-STATUS-ACTIVE  VALUE 'A'.
003100                 88  CUST-STATUS-CLOSED  VALUE 'C'.
003200*--- RESERVED FOR A FUTURE SOFT-DELETE; ALWAYS 'A' TODAY.
003300*--- DELETE-CUSTOMER REMAINS A HARD REMOVAL FROM THE TABLE.
003400             15  FILLER                  PIC X(20).
