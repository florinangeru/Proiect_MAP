000100*Construye el extracto de cuenta (BANK-STATEMENT) para una cuenta
000200*y un rango de fechas dados. Llamado desde BANK01.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. BANK05.
000500 AUTHOR. M RUIZ PASCUAL.
000600 INSTALLATION. UNIZARBANK RAMA NORTE.
000700 DATE-WRITTEN. 04/02/1997.
000800 DATE-COMPILED.
000900 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1997-04-02  MRP  TICKET SL-0112  ORIGINAL PROGRAM (BANK9) -
001400*                      SCREEN-SECTION MOVEMENT LISTING, FILTERED
001500*                      BY AN OPERATOR-ENTERED DATE RANGE.
001600*    1997-11-20  MRP  TICKET SL-0139  FOLDED TRANSFERENCIA-REG
001700*                      AND MOVIMIENTO-REG INTO ONE TXN-TABLE SCAN
001800*                      NOW THAT BOTH LEGS OF A TRANSFER SIT ON
001900*                      THE SAME FILE.
002000*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION.
002100*    2000-06-09  JMR  TICKET SL-0251  RUNS UNATTENDED NOW - WE
002200*                      DROPPED THE SCREEN SECTION AND WRITE THE
002300*                      LISTING TO A PRINT FILE (STMTRPT) INSTEAD
002400*                      OF THE OPERATOR'S TERMINAL.  NO MORE
002500*                      "MOST RECENT FIRST" PAGING - THE EXTRACT IS
002600*                      WRITTEN IN THE ORDER THE MOVEMENTS SIT ON
002700*                      TXN-TABLE.
002800*    2002-05-21  LTV  TICKET SL-0298  ADDED STMT-HDR-ID SO A GIVEN
002900*                      RUN OF THIS PROGRAM CAN BE TRACED BACK TO
003000*                      ONE EXTRACT ON STMTRPT.
003100*    2003-02-18  PQR  TICKET SL-0309  SWITCHED THE DATE-RANGE TEST
003200*                      TO THE NEW DATEWRK COMPARE AREA - NO MORE
003300*                      COMPARING YEAR, MONTH AND DAY SEPARATELY.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT OPTIONAL STMT-RPT-FILE ASSIGN TO STMTOUT
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FST-STMT.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  STMT-RPT-FILE
004900     LABEL RECORD STANDARD.
005000 01  STMT-OUT-REC.
005100     05  STMT-OUT-LINE                   PIC X(148).
005200     05  FILLER                          PIC X(02).
005300*
005400 WORKING-STORAGE SECTION.
005500 77  FST-STMT                            PIC X(02).
005600 77  WS-FOUND-SWITCH                     PIC X(01).
005700     88  WS-FOUND                        VALUE 'Y'.
005800     88  WS-NOT-FOUND                    VALUE 'N'.
005900 77  WS-STMT-SEQ                         PIC 9(08) COMP VALUE 0.
006000 77  WS-STMT-SEQ-ED                      PIC 9(08).
006100*
006200 01  WS-STMT-START-AREA.
006300     05  WS-STMT-START-CCYYMMDD          PIC 9(08).
006400     05  WS-STMT-START-R REDEFINES WS-STMT-START-CCYYMMDD.
006500         10  WS-STMT-START-CCYY          PIC 9(04).
006600         10  WS-STMT-START-MM            PIC 9(02).
006700         10  WS-STMT-START-DD            PIC 9(02).
006800*
006900 01  WS-STMT-END-AREA.
007000     05  WS-STMT-END-CCYYMMDD            PIC 9(08).
007100     05  WS-STMT-END-R REDEFINES WS-STMT-END-CCYYMMDD.
007200         10  WS-STMT-END-CCYY            PIC 9(04).
007300         10  WS-STMT-END-MM              PIC 9(02).
007400         10  WS-STMT-END-DD              PIC 9(02).
007500*
007600 01  WS-STMT-TXN-AREA.
007700     05  WS-STMT-TXN-CCYYMMDD            PIC 9(08).
007800     05  WS-STMT-TXN-R REDEFINES WS-STMT-TXN-CCYYMMDD.
007900         10  WS-STMT-TXN-CCYY            PIC 9(04).
008000         10  WS-STMT-TXN-MM              PIC 9(02).
008100         10  WS-STMT-TXN-DD              PIC 9(02).
008200*
008300 COPY BANKCONS.
008400 COPY DATEWRK.
008500 COPY STMTLIN.
008600*
008700 LINKAGE SECTION.
008800 01  WS-STMT-ACCT-ID-IN                  PIC X(24).
008900 01  WS-STMT-START-DATE-IN               PIC X(10).
009000 01  WS-STMT-END-DATE-IN                 PIC X(10).
009100 01  WS-STMT-RESULT                      PIC X(01).
009200     88  STMT-OK                         VALUE 'Y'.
009300     88  STMT-REJECTED                   VALUE 'N'.
009400*
009500 COPY ACCTREC.
009600 COPY TXNREC.
009700*
009800 PROCEDURE DIVISION USING WS-STMT-ACCT-ID-IN
009900                           WS-STMT-START-DATE-IN
010000                           WS-STMT-END-DATE-IN
010100                           WS-STMT-RESULT
010200                           ACCT-TABLE-AREA
010300                           TXN-TABLE-AREA.
010400*
010500*----------------------------------------------------------------*
010600*    0000-STMT-DISPATCH - LOOK UP THE ACCOUNT, THEN BUILD THE
010700*    EXTRACT.  REJECTS SILENTLY (NO STMTRPT LINES WRITTEN) WHEN
010800*    THE ACCOUNT IS NOT ON FILE.
010900*----------------------------------------------------------------*
011000 0000-STMT-DISPATCH.
011100     SET STMT-REJECTED TO TRUE.
011200     PERFORM 0450-FIND-ACCT-BY-ID THRU 0450-FIND-ACCT-EXIT.
011300*
011400     IF WS-NOT-FOUND
011500         GOBACK.
011600*
011700     PERFORM 0500-BUILD-STATEMENT THRU 0500-EXIT.
011800     SET STMT-OK TO TRUE.
011900     GOBACK.
012000*
012100*----------------------------------------------------------------*
012200*    0450-FIND-ACCT-BY-ID
012300*----------------------------------------------------------------*
012400 0450-FIND-ACCT-BY-ID.
012500     SET WS-NOT-FOUND TO TRUE.
012600     SET ACCT-IDX TO 1.
012700*
012800 0450-FIND-ACCT-LOOP.
012900     IF ACCT-IDX > ACCT-TABLE-COUNT
013000         GO TO 0450-FIND-ACCT-EXIT.
013100*
013200     IF ACCT-ID(ACCT-IDX) = WS-STMT-ACCT-ID-IN
013300         SET WS-FOUND TO TRUE
013400         GO TO 0450-FIND-ACCT-EXIT.
013500*
013600     SET ACCT-IDX UP BY 1.
013700     GO TO 0450-FIND-ACCT-LOOP.
013800*
013900 0450-FIND-ACCT-EXIT.
014000     EXIT.
014100*
014200*----------------------------------------------------------------*
014300*    0500-BUILD-STATEMENT - HEADER, ONE DETAIL LINE PER TXN-TABLE
014400*    ROW INSIDE THE DATE RANGE (STORED ORDER, NO RE-SORT), THEN
014500*    THE TRAILER WITH THE ACCOUNT'S CURRENT BALANCE.  NO SUBTOTAL
014600*    IS ACCUMULATED - THE ORIGINAL SOURCE NEVER KEPT ONE EITHER.
014700*----------------------------------------------------------------*
014800 0500-BUILD-STATEMENT.
014900     MOVE WS-STMT-START-DATE-IN(1:4) TO WS-STMT-START-CCYY.
015000     MOVE WS-STMT-START-DATE-IN(6:2) TO WS-STMT-START-MM.
015100     MOVE WS-STMT-START-DATE-IN(9:2) TO WS-STMT-START-DD.
015200     MOVE WS-STMT-END-DATE-IN(1:4)   TO WS-STMT-END-CCYY.
015300     MOVE WS-STMT-END-DATE-IN(6:2)   TO WS-STMT-END-MM.
015400     MOVE WS-STMT-END-DATE-IN(9:2)   TO WS-STMT-END-DD.
015500*
015600     ADD 1 TO WS-STMT-SEQ.
015700     MOVE WS-STMT-SEQ TO WS-STMT-SEQ-ED.
015800*
015900     OPEN EXTEND STMT-RPT-FILE.
016000     IF FST-STMT NOT = '00' AND FST-STMT NOT = '05'
016100         GO TO 0500-EXIT.
016200*
016300     MOVE SPACES TO STMT-HEADER-LINE.
016400     STRING 'S' DELIMITED BY SIZE
016500            WS-STMT-SEQ-ED DELIMITED BY SIZE
016600            INTO STMT-HDR-ID.
016700     MOVE WS-STMT-ACCT-ID-IN    TO STMT-HDR-ACCT-ID.
016800     MOVE WS-STMT-START-DATE-IN TO STMT-HDR-START-DATE.
016900     MOVE WS-STMT-END-DATE-IN   TO STMT-HDR-END-DATE.
017000     MOVE SPACES TO STMT-OUT-REC.
017100     MOVE STMT-HEADER-LINE TO STMT-OUT-LINE.
017200     WRITE STMT-OUT-REC.
017300*
017400     SET TXN-IDX TO 1.
017500*
017600 0500-DETAIL-LOOP.
017700     IF TXN-IDX > TXN-TABLE-COUNT
017800         GO TO 0500-TRAILER.
017900*
018000     IF TXN-ACCT-ID(TXN-IDX) NOT = WS-STMT-ACCT-ID-IN
018100         SET TXN-IDX UP BY 1
018200         GO TO 0500-DETAIL-LOOP.
018300*
018400     MOVE TXN-DATE-CCYY(TXN-IDX) TO WS-STMT-TXN-CCYY.
018500     MOVE TXN-DATE-MM(TXN-IDX)   TO WS-STMT-TXN-MM.
018600     MOVE TXN-DATE-DD(TXN-IDX)   TO WS-STMT-TXN-DD.
018700*
018800     IF WS-STMT-TXN-CCYYMMDD < WS-STMT-START-CCYYMMDD
018900         SET TXN-IDX UP BY 1
019000         GO TO 0500-DETAIL-LOOP.
019100*
019200     IF WS-STMT-TXN-CCYYMMDD > WS-STMT-END-CCYYMMDD
019300         SET TXN-IDX UP BY 1
019400         GO TO 0500-DETAIL-LOOP.
019500*
019600     MOVE SPACES TO STMT-DETAIL-LINE.
019700     MOVE TXN-ID(TXN-IDX)     TO STMT-DTL-TXN-ID.
019800     MOVE TXN-TYPE(TXN-IDX)   TO STMT-DTL-TXN-TYPE.
019900     MOVE TXN-AMOUNT(TXN-IDX) TO STMT-DTL-AMOUNT.
020000     MOVE TXN-DATE(TXN-IDX)   TO STMT-DTL-DATE.
020100     MOVE SPACES TO STMT-OUT-REC.
020200     MOVE STMT-DETAIL-LINE TO STMT-OUT-LINE.
020300     WRITE STMT-OUT-REC.
020400*
020500     SET TXN-IDX UP BY 1.
020600     GO TO 0500-DETAIL-LOOP.
020700*
020800 0500-TRAILER.
020900     MOVE SPACES TO STMT-TRAILER-LINE.
021000     MOVE ACCT-BALANCE(ACCT-IDX) TO STMT-TLR-CLOSING-BALANCE.
021100     MOVE SPACES TO STMT-OUT-REC.
021200     MOVE STMT-TRAILER-LINE TO STMT-OUT-LINE.
021300     WRITE STMT-OUT-REC.
021400     CLOSE STMT-RPT-FILE.
021500*
021600 0500-EXIT.
021700     EXIT.
021800*
021900     GOBACK.
