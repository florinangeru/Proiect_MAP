000100******************************************************************
000200*    CARDREC.CPY                                                  *
000300*    CARD MASTER TABLE - ONE ENTRY PER ROW OF cards.csv.          *
000400*    BANK01 OWNS THE TABLE; BANK02 RECEIVES IT BY REFERENCE FOR   *
000500*    LOAD/SAVE.  COPY BANKCONS BEFORE THIS COPYBOOK WHEREVER IT   *
000600*    IS USED.                                                     *
000700*                                                                 *
000800*    1997-02-14  MRP  TICKET SL-0104  ORIGINAL LAYOUT, CARRIED    *
000900*                     OVER FROM THE OLD TARJETAS FILE (TNUM/      *
001000*                     TPIN), MINUS THE PIN - SEE 2001-08-09.      *
001100*    2001-08-09  JMR  TICKET SL-0287  DROPPED THE PIN FIELD WHEN  *
001200*                     CUSTOMERS SPLIT OFF THE CARD FILE; PIN      *
001300*                     MAINTENANCE (OLD BANK8) IS NOW OUT OF       *
001400*                     SCOPE FOR THIS SUITE - BLOCK/UNBLOCK ONLY.  *
001500******************************************************************
001600 01  CARD-TABLE-AREA.
001700     05  CARD-TABLE-COUNT                PIC 9(05) COMP VALUE 0.
001800     05  CARD-TABLE OCCURS 4000 TIMES
001900             INDEXED BY CARD-IDX.
002000         10  CARD-ENTRY.
002100             15  CARD-NUMBER             PIC X(16).
002200             15  CARD-ACCT-ID            PIC X(24).
002300             15  CARD-EXPIRY             PIC X(10).
002400             15  CARD-EXPIRY-R REDEFINES CARD-EXPIRY.
002500                 20  CARD-EXPIRY-CCYY    PIC X(04).
002600                 20  FILLER              PIC X(01).
002700                 20  CARD-EXPIRY-MM      PIC X(02).
002800                 20  FILLER              PIC X(01).
002900                 20  CARD-EXPIRY-DD      PIC X(02).
003000             15  CARD-BLOCKED            PIC X(05).
003100                 88  CARD-IS-BLOCKED     VALUE 'true'.
003200                 88  CARD-IS-NOT-BLOCKED VALUE 'false'.
003300             15  FILLER                  PIC X(15).
