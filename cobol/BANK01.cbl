000100*Driver del lote del mayor - lee LEDGTRAN, aplica cada peticion
000200*a las cuatro tablas en memoria y reescribe los CSV afectados.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. BANK01.
000500 AUTHOR. M RUIZ PASCUAL.
000600 INSTALLATION. UNIZARBANK RAMA NORTE.
000700 DATE-WRITTEN. 02/10/1997.
000800 DATE-COMPILED.
000900 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1997-02-10  MRP  TICKET SL-0101  ORIGINAL PROGRAM (BANK10) -
001400*                      UNATTENDED SWEEP OF PENDING TRANSFERS,
001500*                      READING ONE INDEXED RECORD AT A TIME.
001600*    1997-02-14  MRP  TICKET SL-0104  SPLIT THE MONOLITH - FILE
001700*                      LOAD/SAVE MOVED OUT TO BANK02, ACCOUNT
001800*                      POSTING MOVED OUT TO BANK03.  THIS PROGRAM
001900*                      IS NOW JUST THE REQUEST DRIVER.
002000*    1997-03-02  MRP  TICKET SL-0109  ADDED THE WITHDRAW-THEN-
002100*                      DEPOSIT TWO-LEG TRANSFER - MATCHES THE OLD
002200*                      TRANSFERENCIA-PUNTUAL ORDER OF OPERATIONS.
002300*    1997-11-20  MRP  TICKET SL-0139  SWITCHED THE INPUT FEED FROM
002400*                      THE OLD OPERATOR SCREEN TO A FLAT LEDGTRAN
002500*                      CARD FILE SO THE BRANCH COULD RUN THIS AS
002600*                      AN OVERNIGHT BATCH JOB INSTEAD OF MANNING
002700*                      A TERMINAL.
002800*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION - SEE
002900*                      DATEWRK.CPY.
003000*    1999-06-07  JMR  TICKET SL-0255  TABLE LIMITS MOVED TO
003100*                      BANKCONS.CPY.
003200*    2001-08-09  JMR  TICKET SL-0287  ADD-CARD/REMOVE-CARD
003300*                      REQUESTS ADDED NOW THAT CARDS HAVE THEIR
003400*                      OWN FILE SEPARATE FROM THE CUSTOMER ROW.
003500*    2002-05-21  LTV  TICKET SL-0298  STATEMENT REQUEST ADDED -
003600*                      DISPATCHES TO THE NEW BANK05.
003700*    2004-09-30  LTV  TICKET SL-0340  TABLE LIMITS RAISED, SEE
003800*                      BANKCONS.CPY - NO PROCEDURE CHANGE HERE.
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OPTIONAL LEDGTRAN-FILE ASSIGN TO LEDGTRAN
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS IS FST-LEDG.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  LEDGTRAN-FILE
005400     LABEL RECORD STANDARD.
005500 01  LEDG-IO-REC.
005600     05  LEDG-IO-TEXT                     PIC X(100).
005700     05  FILLER                           PIC X(05).
005800*
005900 WORKING-STORAGE SECTION.
006000 77  FST-LEDG                             PIC X(02).
006100 77  WS-FLD-COUNT                         PIC 9(02) COMP.
006200 77  WS-FOUND-IDX                         PIC 9(05) COMP.
006300 77  WS-SHIFT-FROM                        PIC 9(05) COMP.
006400 77  WS-SHIFT-TO                          PIC 9(05) COMP.
006500*
006600 01  WS-FOUND-SWITCH                      PIC X(01).
006700     88  WS-FOUND                         VALUE 'Y'.
006800     88  WS-NOT-FOUND                     VALUE 'N'.
006900*
007000 01  WS-BLOCK-SWITCH                      PIC X(01).
007100     88  WS-HAS-DEPENDENTS                VALUE 'Y'.
007200     88  WS-NO-DEPENDENTS                 VALUE 'N'.
007300*
007400*--- REQUEST CARD PARSE AREA - EXPECTED FIELD COUNT VARIES BY
007500*--- REQUEST TYPE, SEE 0150-DISPATCH-ONE.
007600 01  WS-LEDG-PARSE-AREA.
007700     05  LT-REQ-CODE                      PIC X(10).
007800         88  LT-REQ-CREATE-CUST           VALUE 'CREATECUST'.
007900         88  LT-REQ-CREATE-ACCT           VALUE 'CREATEACCT'.
008000         88  LT-REQ-DEPOSIT               VALUE 'DEPOSIT'.
008100         88  LT-REQ-WITHDRAW               VALUE 'WITHDRAW'.
008200         88  LT-REQ-TRANSFER              VALUE 'TRANSFER'.
008300         88  LT-REQ-DEL-CUST              VALUE 'DELCUST'.
008400         88  LT-REQ-DEL-ACCT              VALUE 'DELACCT'.
008500         88  LT-REQ-ADD-CARD              VALUE 'ADDCARD'.
008600         88  LT-REQ-RMV-CARD              VALUE 'RMVCARD'.
008700         88  LT-REQ-STATEMENT             VALUE 'STATEMENT'.
008800     05  LT-VALUE-1                       PIC X(30).
008900     05  LT-VALUE-2                       PIC X(30).
009000     05  LT-VALUE-3                       PIC X(30).
009100     05  LT-EXTRA                         PIC X(10).
009200     05  FILLER                           PIC X(10).
009300*
009400 77  WS-SRCH-CUST-ID                      PIC X(04).
009500 77  WS-SRCH-ACCT-ID                      PIC X(24).
009600 77  WS-SRCH-CARD-NUM                     PIC X(16).
009700 77  WS-AGE-NUM                           PIC 9(03).
009800*
009900 01  WS-AMOUNT-TXT                        PIC X(15).
010000 01  WS-AMOUNT-SPLIT.
010100     05  WS-AMOUNT-WHOLE                  PIC 9(09).
010200     05  WS-AMOUNT-CENTS                  PIC 9(02).
010300     05  FILLER                           PIC X(04).
010400*
010500*--- CUSTOMER-ID ASSIGNMENT WORK AREA - RE-DERIVED AT STARTUP.
010600 77  WS-NEXT-CUST-SEQ                     PIC 9(04) COMP VALUE 0.
010700 77  WS-CUST-ID-NUM                       PIC 9(04).
010800*
010900*--- ACCOUNT-ID ASSIGNMENT WORK AREA - RE-DERIVED AT STARTUP.
011000*--- SERIAL PORTION ONLY; COUNTRY/CHECK/BRANCH ARE HOUSE
011100*--- CONSTANTS, SEE ACCTREC.CPY FOR THE BREAKDOWN.
011200 77  WS-NEXT-ACCT-SEQ                     PIC 9(09) COMP VALUE 0.
011300 01  WS-NEW-ACCT-ID-AREA.
011400     05  WS-NEW-ACCT-ID-R.
011500         10  WS-NEW-ACCT-COUNTRY          PIC X(02) VALUE 'ES'.
011600         10  WS-NEW-ACCT-CHECK-DIG        PIC X(02) VALUE '00'.
011700         10  WS-NEW-ACCT-BANK-BRANCH      PIC X(11)
011800                 VALUE '00810010001'.
011900         10  WS-NEW-ACCT-SERIAL           PIC 9(09).
012000*
012100*--- CALL WORK AREA FOR BANK02 (LOAD/SAVE) AND BANK03 (POST).
012200 01  WS-STG-FUNCTION-CODE                 PIC X(08).
012300     88  STG-FN-SAVE-CUST                 VALUE 'SAVECUST'.
012400     88  STG-FN-SAVE-ACCT                 VALUE 'SAVEACCT'.
012500     88  STG-FN-SAVE-TXN                  VALUE 'SAVETXN '.
012600     88  STG-FN-SAVE-CARD                 VALUE 'SAVECARD'.
012700     88  STG-FN-LOAD-ALL                  VALUE 'LOADALL '.
012800 01  WS-STG-RETURN-CODE                   PIC X(01).
012900     88  STG-OK                           VALUE 'Y'.
013000     88  STG-ERROR                        VALUE 'N'.
013100*
013200 01  WS-POST-FUNCTION                     PIC X(08).
013300     88  POST-FN-DEPOSIT                  VALUE 'DEPOSIT '.
013400     88  POST-FN-WITHDRAW                 VALUE 'WITHDRAW'.
013500 01  WS-POST-ACCT-ID                      PIC X(24).
013600 01  WS-POST-AMT-WHOLE                    PIC 9(09).
013700 01  WS-POST-AMT-CENTS                    PIC 9(02).
013800 01  WS-POST-RESULT                       PIC X(01).
013900     88  POST-OK                          VALUE 'Y'.
014000     88  POST-REJECTED                    VALUE 'N'.
014100*
014200*--- CALL WORK AREA FOR BANK05 (STATEMENT) AND BANK06 (AUDIT).
014300 01  WS-STMT-START-DATE                   PIC X(10).
014400 01  WS-STMT-END-DATE                     PIC X(10).
014500 01  WS-STMT-RESULT                       PIC X(01).
014600     88  STMT-OK                          VALUE 'Y'.
014700     88  STMT-REJECTED                    VALUE 'N'.
014800*
014900 01  WS-AUDIT-ACTION-IN                   PIC X(20).
015000 01  WS-AUDIT-RESULT                      PIC X(01).
015100     88  AUDIT-OK                         VALUE 'Y'.
015200     88  AUDIT-ERROR                      VALUE 'N'.
015300*
015400 COPY BANKCONS.
015500 COPY CUSTREC.
015600 COPY ACCTREC.
015700 COPY TXNREC.
015800 COPY CARDREC.
015900*
016000 PROCEDURE DIVISION.
016100*
016200*----------------------------------------------------------------*
016300*    0000-MAINLINE
016400*----------------------------------------------------------------*
016500 0000-MAINLINE.
016600     PERFORM 0010-INITIALIZE THRU 0010-EXIT.
016700     PERFORM 0100-PROCESS-REQUESTS THRU 0100-EXIT.
016800     PERFORM 0090-WRAPUP THRU 0090-EXIT.
016900     STOP RUN.
017000*
017100*----------------------------------------------------------------*
017200*    0010-INITIALIZE - LOAD THE FOUR MASTERS THROUGH BANK02, THEN
017300*    RE-DERIVE THE CUSTOMER/ACCOUNT ID COUNTERS FROM WHAT CAME
017400*    BACK (SCAN-AND-TAKE-THE-MAX, SAME AS THE OLD BANK10 DID FOR
017500*    MOVEMENT NUMBERS).
017600*----------------------------------------------------------------*
017700 0010-INITIALIZE.
017800     MOVE 0 TO CUST-TABLE-COUNT.
017900     MOVE 0 TO ACCT-TABLE-COUNT.
018000     MOVE 0 TO TXN-TABLE-COUNT.
018100     MOVE 0 TO CARD-TABLE-COUNT.
018200*
018300     SET STG-FN-LOAD-ALL TO TRUE.
018400     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
018500                          WS-STG-RETURN-CODE
018600                          CUST-TABLE-AREA
018700                          ACCT-TABLE-AREA
018800                          TXN-TABLE-AREA
018900                          CARD-TABLE-AREA.
019000*
019100     PERFORM 0020-DERIVE-CUST-SEQ THRU 0020-EXIT.
019200     PERFORM 0030-DERIVE-ACCT-SEQ THRU 0030-EXIT.
019300*
019400     OPEN INPUT LEDGTRAN-FILE.
019500*
019600 0010-EXIT.
019700     EXIT.
019800*
019900 0020-DERIVE-CUST-SEQ.
020000     MOVE 0 TO WS-NEXT-CUST-SEQ.
020100     IF CUST-TABLE-COUNT = 0
020200         GO TO 0020-EXIT.
020300     SET CUST-IDX TO 1.
020400*
020500 0020-SCAN-LOOP.
020600     MOVE CUST-ID(CUST-IDX) TO WS-CUST-ID-NUM.
020700     IF WS-CUST-ID-NUM > WS-NEXT-CUST-SEQ
020800         MOVE WS-CUST-ID-NUM TO WS-NEXT-CUST-SEQ.
020900*
021000     SET CUST-IDX UP BY 1.
021100     IF CUST-IDX > CUST-TABLE-COUNT
021200         GO TO 0020-EXIT.
021300     GO TO 0020-SCAN-LOOP.
021400*
021500 0020-EXIT.
021600     EXIT.
021700*
021800 0030-DERIVE-ACCT-SEQ.
021900     MOVE 0 TO WS-NEXT-ACCT-SEQ.
022000     IF ACCT-TABLE-COUNT = 0
022100         GO TO 0030-EXIT.
022200     SET ACCT-IDX TO 1.
022300*
022400 0030-SCAN-LOOP.
022500     IF ACCT-ID-SERIAL(ACCT-IDX) > WS-NEXT-ACCT-SEQ
022600         MOVE ACCT-ID-SERIAL(ACCT-IDX) TO WS-NEXT-ACCT-SEQ.
022700*
022800     SET ACCT-IDX UP BY 1.
022900     IF ACCT-IDX > ACCT-TABLE-COUNT
023000         GO TO 0030-EXIT.
023100     GO TO 0030-SCAN-LOOP.
023200*
023300 0030-EXIT.
023400     EXIT.
023500*
023600*----------------------------------------------------------------*
023700*    0090-WRAPUP
023800*----------------------------------------------------------------*
023900 0090-WRAPUP.
024000     CLOSE LEDGTRAN-FILE.
024100*
024200 0090-EXIT.
024300     EXIT.
024400*
024500*----------------------------------------------------------------*
024600*    0100-PROCESS-REQUESTS - READ LEDGTRAN UNTIL END OF FILE,
024700*    DISPATCHING EACH CARD IN TURN.  MIRRORS THE OLD BANK10
024800*    "READ, PROCESS, GO BACK FOR THE NEXT ONE" SWEEP.
024900*----------------------------------------------------------------*
025000 0100-PROCESS-REQUESTS.
025100     IF FST-LEDG NOT = '00'
025200         GO TO 0100-EXIT.
025300*
025400 0100-READ-NEXT.
025500     READ LEDGTRAN-FILE
025600         AT END GO TO 0100-EXIT.
025700*
025800     MOVE SPACES TO WS-LEDG-PARSE-AREA.
025900     MOVE 0 TO WS-FLD-COUNT.
026000     UNSTRING LEDG-IO-TEXT DELIMITED BY ',' OR SPACE
026100         INTO LT-REQ-CODE
026200              LT-VALUE-1
026300              LT-VALUE-2
026400              LT-VALUE-3
026500              LT-EXTRA
026600         TALLYING IN WS-FLD-COUNT.
026700*
026800     PERFORM 0150-DISPATCH-ONE THRU 0150-EXIT.
026900     GO TO 0100-READ-NEXT.
027000*
027100 0100-EXIT.
027200     EXIT.
027300*
027400*----------------------------------------------------------------*
027500*    0150-DISPATCH-ONE
027600*----------------------------------------------------------------*
027700 0150-DISPATCH-ONE.
027800     IF LT-REQ-CREATE-CUST
027900         PERFORM 2100-CREATE-CUSTOMER THRU 2100-EXIT
028000     END-IF.
028100*
028200     IF LT-REQ-CREATE-ACCT
028300         PERFORM 2200-CREATE-ACCOUNT THRU 2200-EXIT
028400     END-IF.
028500*
028600     IF LT-REQ-DEPOSIT
028700         PERFORM 2300-DEPOSIT-REQUEST THRU 2300-EXIT
028800     END-IF.
028900*
029000     IF LT-REQ-WITHDRAW
029100         PERFORM 2400-WITHDRAW-REQUEST THRU 2400-EXIT
029200     END-IF.
029300*
029400     IF LT-REQ-TRANSFER
029500         PERFORM 2500-TRANSFER-REQUEST THRU 2500-EXIT
029600     END-IF.
029700*
029800     IF LT-REQ-DEL-CUST
029900         PERFORM 2600-DELETE-CUSTOMER THRU 2600-EXIT
030000     END-IF.
030100*
030200     IF LT-REQ-DEL-ACCT
030300         PERFORM 2700-DELETE-ACCOUNT THRU 2700-EXIT
030400     END-IF.
030500*
030600     IF LT-REQ-ADD-CARD
030700         PERFORM 2800-ADD-CARD THRU 2800-EXIT
030800     END-IF.
030900*
031000     IF LT-REQ-RMV-CARD
031100         PERFORM 2850-REMOVE-CARD THRU 2850-EXIT
031200     END-IF.
031300*
031400     IF LT-REQ-STATEMENT
031500         PERFORM 2900-STATEMENT-REQUEST THRU 2900-EXIT
031600     END-IF.
031700*
031800 0150-EXIT.
031900     EXIT.
032000*
032100*----------------------------------------------------------------*
032200*    2100-CREATE-CUSTOMER
032300*----------------------------------------------------------------*
032400 2100-CREATE-CUSTOMER.
032500     IF CUST-TABLE-COUNT >= WB-MAX-CUSTOMERS
032600         GO TO 2100-EXIT.
032700*
032800     PERFORM 2150-ASSIGN-NEXT-CUST-ID THRU 2150-EXIT.
032900*
033000     ADD 1 TO CUST-TABLE-COUNT.
033100     SET CUST-IDX TO CUST-TABLE-COUNT.
033200     MOVE WS-CUST-ID-NUM     TO CUST-ID(CUST-IDX).
033300     MOVE LT-VALUE-1         TO CUST-NAME(CUST-IDX).
033400     MOVE LT-VALUE-2         TO CUST-SURNAME(CUST-IDX).
033500     MOVE 0 TO WS-AGE-NUM.
033600     UNSTRING LT-VALUE-3 DELIMITED BY SPACE INTO WS-AGE-NUM.
033700     MOVE WS-AGE-NUM         TO CUST-AGE(CUST-IDX).
033800     SET CUST-STATUS-ACTIVE(CUST-IDX) TO TRUE.
033900*
034000     SET STG-FN-SAVE-CUST TO TRUE.
034100     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
034200                          WS-STG-RETURN-CODE
034300                          CUST-TABLE-AREA
034400                          ACCT-TABLE-AREA
034500                          TXN-TABLE-AREA
034600                          CARD-TABLE-AREA.
034700*
034800     MOVE 'create-customer'    TO WS-AUDIT-ACTION-IN.
034900     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
035000*
035100 2100-EXIT.
035200     EXIT.
035300*
035400*----------------------------------------------------------------*
035500*    2150-ASSIGN-NEXT-CUST-ID - "%04D" WHERE N IS ONE MORE THAN
035600*    THE HIGHEST CUSTOMER ID SEEN SO FAR (SEE 0020-DERIVE-CUST-
035700*    SEQ AT STARTUP).
035800*----------------------------------------------------------------*
035900 2150-ASSIGN-NEXT-CUST-ID.
036000     ADD 1 TO WS-NEXT-CUST-SEQ.
036100     MOVE WS-NEXT-CUST-SEQ TO WS-CUST-ID-NUM.
036200*
036300 2150-EXIT.
036400     EXIT.
036500*
036600*----------------------------------------------------------------*
036700*    2200-CREATE-ACCOUNT - REJECTS AN UNKNOWN CUSTOMER OR A TYPE
036800*    OTHER THAN PRIMARY/SAVINGS (LT-VALUE-3).
036900*----------------------------------------------------------------*
037000 2200-CREATE-ACCOUNT.
037100     MOVE LT-VALUE-1 TO WS-SRCH-CUST-ID.
037200     PERFORM 9000-FIND-CUST-BY-ID THRU 9000-EXIT.
037300     IF WS-NOT-FOUND
037400         GO TO 2200-EXIT.
037500*
037600     IF LT-VALUE-3 NOT = 'PRIMARY' AND LT-VALUE-3 NOT = 'SAVINGS'
037700         GO TO 2200-EXIT.
037800*
037900     IF ACCT-TABLE-COUNT >= WB-MAX-ACCOUNTS
038000         GO TO 2200-EXIT.
038100*
038200     PERFORM 2250-ASSIGN-NEXT-ACCT-ID THRU 2250-EXIT.
038300*
038400     ADD 1 TO ACCT-TABLE-COUNT.
038500     SET ACCT-IDX TO ACCT-TABLE-COUNT.
038600     MOVE WS-NEW-ACCT-ID-R   TO ACCT-ID(ACCT-IDX).
038700     MOVE WS-SRCH-CUST-ID    TO ACCT-CUST-ID(ACCT-IDX).
038800     MOVE 0                  TO ACCT-BALANCE(ACCT-IDX).
038900     SET ACCT-STATUS-OPEN(ACCT-IDX) TO TRUE.
039000     MOVE SPACES             TO ACCT-LAST-ACTIVITY-DATE(ACCT-IDX).
039100*
039200     IF LT-VALUE-3 = 'PRIMARY'
039300         MOVE 'PRIMARY' TO ACCT-TYPE(ACCT-IDX)
039400         MOVE 0 TO ACCT-INTEREST-RATE(ACCT-IDX)
039500     ELSE
039600         MOVE 'SAVINGS' TO ACCT-TYPE(ACCT-IDX)
039700         MOVE WB-SAVINGS-RATE-PCT TO ACCT-INTEREST-RATE(ACCT-IDX)
039800     END-IF.
039900*
040000     SET STG-FN-SAVE-ACCT TO TRUE.
040100     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
040200                          WS-STG-RETURN-CODE
040300                          CUST-TABLE-AREA
040400                          ACCT-TABLE-AREA
040500                          TXN-TABLE-AREA
040600                          CARD-TABLE-AREA.
040700*
040800     MOVE 'create-account'     TO WS-AUDIT-ACTION-IN.
040900     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
041000*
041100 2200-EXIT.
041200     EXIT.
041300*
041400*----------------------------------------------------------------*
041500*    2250-ASSIGN-NEXT-ACCT-ID
041600*----------------------------------------------------------------*
041700 2250-ASSIGN-NEXT-ACCT-ID.
041800     ADD 1 TO WS-NEXT-ACCT-SEQ.
041900     MOVE WS-NEXT-ACCT-SEQ TO WS-NEW-ACCT-SERIAL.
042000*
042100 2250-EXIT.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500*    2300-DEPOSIT-REQUEST - LT-VALUE-1 IS THE ACCOUNT, LT-VALUE-2
042600*    IS THE AMOUNT TEXT ("WHOLE.CENTS").  REJECTS AN UNKNOWN
042700*    ACCOUNT OR A ZERO/NEGATIVE AMOUNT BEFORE EVER CALLING BANK03
042800*    - THE ACCOUNT-LEVEL "AMOUNT > 0" RULE STILL APPLIES INSIDE
042900*    BANK03 ITSELF, THIS IS JUST THE SERVICE-LEVEL GATE.
043000*----------------------------------------------------------------*
043100 2300-DEPOSIT-REQUEST.
043200     MOVE LT-VALUE-1 TO WS-SRCH-ACCT-ID.
043300     PERFORM 9050-FIND-ACCT-BY-ID THRU 9050-EXIT.
043400     IF WS-NOT-FOUND
043500         GO TO 2300-EXIT.
043600*
043700     PERFORM 9200-PARSE-AMOUNT THRU 9200-EXIT.
043800     IF WS-AMOUNT-WHOLE = 0 AND WS-AMOUNT-CENTS = 0
043900         GO TO 2300-EXIT.
044000*
044100     MOVE 'DEPOSIT '      TO WS-POST-FUNCTION.
044200     MOVE WS-SRCH-ACCT-ID TO WS-POST-ACCT-ID.
044300     MOVE WS-AMOUNT-WHOLE TO WS-POST-AMT-WHOLE.
044400     MOVE WS-AMOUNT-CENTS TO WS-POST-AMT-CENTS.
044500     CALL 'BANK03' USING WS-POST-FUNCTION
044600                          WS-POST-ACCT-ID
044700                          WS-POST-AMT-WHOLE
044800                          WS-POST-AMT-CENTS
044900                          WS-POST-RESULT
045000                          ACCT-TABLE-AREA
045100                          TXN-TABLE-AREA.
045200*
045300     IF POST-REJECTED
045400         GO TO 2300-EXIT.
045500*
045600     SET STG-FN-SAVE-TXN TO TRUE.
045700     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
045800                          WS-STG-RETURN-CODE
045900                          CUST-TABLE-AREA
046000                          ACCT-TABLE-AREA
046100                          TXN-TABLE-AREA
046200                          CARD-TABLE-AREA.
046300*
046400     MOVE 'deposit'             TO WS-AUDIT-ACTION-IN.
046500     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
046600*
046700 2300-EXIT.
046800     EXIT.
046900*
047000*----------------------------------------------------------------*
047100*    2400-WITHDRAW-REQUEST - SAME SHAPE AS 2300, BUT BANK03'S
047200*    WITHDRAW LEG MAY STILL REJECT FOR INSUFFICIENT FUNDS EVEN
047300*    AFTER THIS PARAGRAPH'S "AMOUNT > 0" GATE PASSES.
047400*----------------------------------------------------------------*
047500 2400-WITHDRAW-REQUEST.
047600     MOVE LT-VALUE-1 TO WS-SRCH-ACCT-ID.
047700     PERFORM 9050-FIND-ACCT-BY-ID THRU 9050-EXIT.
047800     IF WS-NOT-FOUND
047900         GO TO 2400-EXIT.
048000*
048100     PERFORM 9200-PARSE-AMOUNT THRU 9200-EXIT.
048200     IF WS-AMOUNT-WHOLE = 0 AND WS-AMOUNT-CENTS = 0
048300         GO TO 2400-EXIT.
048400*
048500     MOVE 'WITHDRAW'      TO WS-POST-FUNCTION.
048600     MOVE WS-SRCH-ACCT-ID TO WS-POST-ACCT-ID.
048700     MOVE WS-AMOUNT-WHOLE TO WS-POST-AMT-WHOLE.
048800     MOVE WS-AMOUNT-CENTS TO WS-POST-AMT-CENTS.
048900     CALL 'BANK03' USING WS-POST-FUNCTION
049000                          WS-POST-ACCT-ID
049100                          WS-POST-AMT-WHOLE
049200                          WS-POST-AMT-CENTS
049300                          WS-POST-RESULT
049400                          ACCT-TABLE-AREA
049500                          TXN-TABLE-AREA.
049600*
049700     IF POST-REJECTED
049800         GO TO 2400-EXIT.
049900*
050000     SET STG-FN-SAVE-TXN TO TRUE.
050100     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
050200                          WS-STG-RETURN-CODE
050300                          CUST-TABLE-AREA
050400                          ACCT-TABLE-AREA
050500                          TXN-TABLE-AREA
050600                          CARD-TABLE-AREA.
050700*
050800     MOVE 'withdraw'            TO WS-AUDIT-ACTION-IN.
050900     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
051000*
051100 2400-EXIT.
051200     EXIT.
051300*
051400*----------------------------------------------------------------*
051500*    2500-TRANSFER-REQUEST - WITHDRAW THE SOURCE LEG FIRST; IF
051600*    IT IS REJECTED, STOP - NO DEPOSIT LEG AND NOTHING SAVED.
051700*    THIS IS THE OLD TRANSFERENCIA-PUNTUAL ORDER OF OPERATIONS,
051800*    NOT A TWO-PHASE COMMIT - SEE DESIGN NOTES.
051900*----------------------------------------------------------------*
052000 2500-TRANSFER-REQUEST.
052100     MOVE LT-VALUE-1 TO WS-SRCH-ACCT-ID.
052200     PERFORM 9050-FIND-ACCT-BY-ID THRU 9050-EXIT.
052300     IF WS-NOT-FOUND
052400         GO TO 2500-EXIT.
052500*
052600     MOVE LT-VALUE-2 TO WS-SRCH-ACCT-ID.
052700     PERFORM 9050-FIND-ACCT-BY-ID THRU 9050-EXIT.
052800     IF WS-NOT-FOUND
052900         GO TO 2500-EXIT.
053000*
053100     PERFORM 9200-PARSE-AMOUNT THRU 9200-EXIT.
053200     IF WS-AMOUNT-WHOLE = 0 AND WS-AMOUNT-CENTS = 0
053300         GO TO 2500-EXIT.
053400*
053500     MOVE 'WITHDRAW'      TO WS-POST-FUNCTION.
053600     MOVE LT-VALUE-1      TO WS-POST-ACCT-ID.
053700     MOVE WS-AMOUNT-WHOLE TO WS-POST-AMT-WHOLE.
053800     MOVE WS-AMOUNT-CENTS TO WS-POST-AMT-CENTS.
053900     CALL 'BANK03' USING WS-POST-FUNCTION
054000                          WS-POST-ACCT-ID
054100                          WS-POST-AMT-WHOLE
054200                          WS-POST-AMT-CENTS
054300                          WS-POST-RESULT
054400                          ACCT-TABLE-AREA
054500                          TXN-TABLE-AREA.
054600*
054700     IF POST-REJECTED
054800         GO TO 2500-EXIT.
054900*
055000     MOVE 'DEPOSIT '      TO WS-POST-FUNCTION.
055100     MOVE LT-VALUE-2      TO WS-POST-ACCT-ID.
055200     MOVE WS-AMOUNT-WHOLE TO WS-POST-AMT-WHOLE.
055300     MOVE WS-AMOUNT-CENTS TO WS-POST-AMT-CENTS.
055400     CALL 'BANK03' USING WS-POST-FUNCTION
055500                          WS-POST-ACCT-ID
055600                          WS-POST-AMT-WHOLE
055700                          WS-POST-AMT-CENTS
055800                          WS-POST-RESULT
055900                          ACCT-TABLE-AREA
056000                          TXN-TABLE-AREA.
056100*
056200     SET STG-FN-SAVE-TXN TO TRUE.
056300     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
056400                          WS-STG-RETURN-CODE
056500                          CUST-TABLE-AREA
056600                          ACCT-TABLE-AREA
056700                          TXN-TABLE-AREA
056800                          CARD-TABLE-AREA.
056900*
057000     MOVE 'transfer'            TO WS-AUDIT-ACTION-IN.
057100     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
057200*
057300 2500-EXIT.
057400     EXIT.
057500*
057600*----------------------------------------------------------------*
057700*    2600-DELETE-CUSTOMER - SHELL-ENFORCED PRECONDITION: THE
057800*    CUSTOMER MAY NOT STILL OWN ANY ACCOUNT ON FILE.
057900*----------------------------------------------------------------*
058000 2600-DELETE-CUSTOMER.
058100     MOVE LT-VALUE-1 TO WS-SRCH-CUST-ID.
058200     PERFORM 9000-FIND-CUST-BY-ID THRU 9000-EXIT.
058300     IF WS-NOT-FOUND
058400         GO TO 2600-EXIT.
058500*
058600     PERFORM 2650-CHECK-CUST-HAS-ACCTS THRU 2650-EXIT.
058700     IF WS-HAS-DEPENDENTS
058800         GO TO 2600-EXIT.
058900*
059000     MOVE WS-FOUND-IDX TO WS-SHIFT-TO.
059100*
059200 2600-SHIFT-LOOP.
059300     IF WS-SHIFT-TO >= CUST-TABLE-COUNT
059400         GO TO 2600-SHIFT-DONE.
059500     COMPUTE WS-SHIFT-FROM = WS-SHIFT-TO + 1.
059600     MOVE CUST-ENTRY(WS-SHIFT-FROM) TO CUST-ENTRY(WS-SHIFT-TO).
059700     ADD 1 TO WS-SHIFT-TO.
059800     GO TO 2600-SHIFT-LOOP.
059900*
060000 2600-SHIFT-DONE.
060100     SUBTRACT 1 FROM CUST-TABLE-COUNT.
060200*
060300     SET STG-FN-SAVE-CUST TO TRUE.
060400     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
060500                          WS-STG-RETURN-CODE
060600                          CUST-TABLE-AREA
060700                          ACCT-TABLE-AREA
060800                          TXN-TABLE-AREA
060900                          CARD-TABLE-AREA.
061000*
061100     MOVE 'delete-customer'     TO WS-AUDIT-ACTION-IN.
061200     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
061300*
061400 2600-EXIT.
061500     EXIT.
061600*
061700*----------------------------------------------------------------*
061800*    2650-CHECK-CUST-HAS-ACCTS
061900*----------------------------------------------------------------*
062000 2650-CHECK-CUST-HAS-ACCTS.
062100     SET WS-NO-DEPENDENTS TO TRUE.
062200     IF ACCT-TABLE-COUNT = 0
062300         GO TO 2650-EXIT.
062400     SET ACCT-IDX TO 1.
062500*
062600 2650-SCAN-LOOP.
062700     IF ACCT-CUST-ID(ACCT-IDX) = WS-SRCH-CUST-ID
062800         SET WS-HAS-DEPENDENTS TO TRUE
062900         GO TO 2650-EXIT.
063000*
063100     SET ACCT-IDX UP BY 1.
063200     IF ACCT-IDX > ACCT-TABLE-COUNT
063300         GO TO 2650-EXIT.
063400     GO TO 2650-SCAN-LOOP.
063500*
063600 2650-EXIT.
063700     EXIT.
063800*
063900*----------------------------------------------------------------*
064000*    2700-DELETE-ACCOUNT - SHELL-ENFORCED PRECONDITION: BALANCE
064100*    MUST BE EXACTLY ZERO AND THE ACCOUNT MUST CARRY NO CARDS.
064200*----------------------------------------------------------------*
064300 2700-DELETE-ACCOUNT.
064400     MOVE LT-VALUE-1 TO WS-SRCH-ACCT-ID.
064500     PERFORM 9050-FIND-ACCT-BY-ID THRU 9050-EXIT.
064600     IF WS-NOT-FOUND
064700         GO TO 2700-EXIT.
064800*
064900     IF ACCT-BALANCE(ACCT-IDX) NOT = 0
065000         GO TO 2700-EXIT.
065100*
065200     PERFORM 2750-CHECK-ACCT-HAS-CARDS THRU 2750-EXIT.
065300     IF WS-HAS-DEPENDENTS
065400         GO TO 2700-EXIT.
065500*
065600     MOVE WS-FOUND-IDX TO WS-SHIFT-TO.
065700*
065800 2700-SHIFT-LOOP.
065900     IF WS-SHIFT-TO >= ACCT-TABLE-COUNT
066000         GO TO 2700-SHIFT-DONE.
066100     COMPUTE WS-SHIFT-FROM = WS-SHIFT-TO + 1.
066200     MOVE ACCT-ENTRY(WS-SHIFT-FROM) TO ACCT-ENTRY(WS-SHIFT-TO).
066300     ADD 1 TO WS-SHIFT-TO.
066400     GO TO 2700-SHIFT-LOOP.
066500*
066600 2700-SHIFT-DONE.
066700     SUBTRACT 1 FROM ACCT-TABLE-COUNT.
066800*
066900     SET STG-FN-SAVE-ACCT TO TRUE.
067000     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
067100                          WS-STG-RETURN-CODE
067200                          CUST-TABLE-AREA
067300                          ACCT-TABLE-AREA
067400                          TXN-TABLE-AREA
067500                          CARD-TABLE-AREA.
067600*
067700     MOVE 'delete-account'      TO WS-AUDIT-ACTION-IN.
067800     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
067900*
068000 2700-EXIT.
068100     EXIT.
068200*
068300*----------------------------------------------------------------*
068400*    2750-CHECK-ACCT-HAS-CARDS
068500*----------------------------------------------------------------*
068600 2750-CHECK-ACCT-HAS-CARDS.
068700     SET WS-NO-DEPENDENTS TO TRUE.
068800     IF CARD-TABLE-COUNT = 0
068900         GO TO 2750-EXIT.
069000     SET CARD-IDX TO 1.
069100*
069200 2750-SCAN-LOOP.
069300     IF CARD-ACCT-ID(CARD-IDX) = WS-SRCH-ACCT-ID
069400         SET WS-HAS-DEPENDENTS TO TRUE
069500         GO TO 2750-EXIT.
069600*
069700     SET CARD-IDX UP BY 1.
069800     IF CARD-IDX > CARD-TABLE-COUNT
069900         GO TO 2750-EXIT.
070000     GO TO 2750-SCAN-LOOP.
070100*
070200 2750-EXIT.
070300     EXIT.
070400*
070500*----------------------------------------------------------------*
070600*    2800-ADD-CARD - LT-VALUE-1 CARD NUMBER, LT-VALUE-2 ACCOUNT,
070700*    LT-VALUE-3 EXPIRY DATE.  THE CARD NUMBER ARRIVES ALREADY
070800*    ASSIGNED ON THE REQUEST CARD - THIS SHOP NEVER GENERATED
070900*    CARD NUMBERS IN SOFTWARE (SEE DESIGN NOTES).
071000*----------------------------------------------------------------*
071100 2800-ADD-CARD.
071200     MOVE LT-VALUE-2 TO WS-SRCH-ACCT-ID.
071300     PERFORM 9050-FIND-ACCT-BY-ID THRU 9050-EXIT.
071400     IF WS-NOT-FOUND
071500         GO TO 2800-EXIT.
071600*
071700     IF CARD-TABLE-COUNT >= WB-MAX-CARDS
071800         GO TO 2800-EXIT.
071900*
072000     ADD 1 TO CARD-TABLE-COUNT.
072100     SET CARD-IDX TO CARD-TABLE-COUNT.
072200     MOVE LT-VALUE-1       TO CARD-NUMBER(CARD-IDX).
072300     MOVE WS-SRCH-ACCT-ID  TO CARD-ACCT-ID(CARD-IDX).
072400     MOVE LT-VALUE-3       TO CARD-EXPIRY(CARD-IDX).
072500     SET CARD-IS-NOT-BLOCKED(CARD-IDX) TO TRUE.
072600*
072700     SET STG-FN-SAVE-CARD TO TRUE.
072800     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
072900                          WS-STG-RETURN-CODE
073000                          CUST-TABLE-AREA
073100                          ACCT-TABLE-AREA
073200                          TXN-TABLE-AREA
073300                          CARD-TABLE-AREA.
073400*
073500     MOVE 'add-card'            TO WS-AUDIT-ACTION-IN.
073600     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
073700*
073800 2800-EXIT.
073900     EXIT.
074000*
074100*----------------------------------------------------------------*
074200*    2850-REMOVE-CARD - LT-VALUE-1 IS THE CARD NUMBER.
074300*----------------------------------------------------------------*
074400 2850-REMOVE-CARD.
074500     MOVE LT-VALUE-1 TO WS-SRCH-CARD-NUM.
074600     PERFORM 9100-FIND-CARD-BY-NUMBER THRU 9100-EXIT.
074700     IF WS-NOT-FOUND
074800         GO TO 2850-EXIT.
074900*
075000     MOVE WS-FOUND-IDX TO WS-SHIFT-TO.
075100*
075200 2850-SHIFT-LOOP.
075300     IF WS-SHIFT-TO >= CARD-TABLE-COUNT
075400         GO TO 2850-SHIFT-DONE.
075500     COMPUTE WS-SHIFT-FROM = WS-SHIFT-TO + 1.
075600     MOVE CARD-ENTRY(WS-SHIFT-FROM) TO CARD-ENTRY(WS-SHIFT-TO).
075700     ADD 1 TO WS-SHIFT-TO.
075800     GO TO 2850-SHIFT-LOOP.
075900*
076000 2850-SHIFT-DONE.
076100     SUBTRACT 1 FROM CARD-TABLE-COUNT.
076200*
076300     SET STG-FN-SAVE-CARD TO TRUE.
076400     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
076500                          WS-STG-RETURN-CODE
076600                          CUST-TABLE-AREA
076700                          ACCT-TABLE-AREA
076800                          TXN-TABLE-AREA
076900                          CARD-TABLE-AREA.
077000*
077100     MOVE 'remove-card'         TO WS-AUDIT-ACTION-IN.
077200     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
077300*
077400 2850-EXIT.
077500     EXIT.
077600*
077700*----------------------------------------------------------------*
077800*    2900-STATEMENT-REQUEST - LT-VALUE-1 ACCOUNT, LT-VALUE-2
077900*    START DATE, LT-VALUE-3 END DATE.  DISPATCHES TO BANK05,
078000*    WHICH WRITES THE EXTRACT TO STMTRPT.  NO AUDIT LINE IS
078100*    WRITTEN FOR A STATEMENT PULL - IT CHANGES NOTHING ON FILE.
078200*----------------------------------------------------------------*
078300 2900-STATEMENT-REQUEST.
078400     MOVE LT-VALUE-1 TO WS-SRCH-ACCT-ID.
078500     MOVE LT-VALUE-2 TO WS-STMT-START-DATE.
078600     MOVE LT-VALUE-3 TO WS-STMT-END-DATE.
078700     CALL 'BANK05' USING WS-SRCH-ACCT-ID
078800                          WS-STMT-START-DATE
078900                          WS-STMT-END-DATE
079000                          WS-STMT-RESULT
079100                          ACCT-TABLE-AREA
079200                          TXN-TABLE-AREA.
079300*
079400 2900-EXIT.
079500     EXIT.
079600*
079700*----------------------------------------------------------------*
079800*    9000-FIND-CUST-BY-ID - KEY IN WS-SRCH-CUST-ID.
079900*----------------------------------------------------------------*
080000 9000-FIND-CUST-BY-ID.
080100     SET WS-NOT-FOUND TO TRUE.
080200     MOVE 0 TO WS-FOUND-IDX.
080300     IF CUST-TABLE-COUNT = 0
080400         GO TO 9000-EXIT.
080500     SET CUST-IDX TO 1.
080600*
080700 9000-LOOP.
080800     IF CUST-ID(CUST-IDX) = WS-SRCH-CUST-ID
080900         SET WS-FOUND TO TRUE
081000         SET WS-FOUND-IDX TO CUST-IDX
081100         GO TO 9000-EXIT.
081200*
081300     SET CUST-IDX UP BY 1.
081400     IF CUST-IDX > CUST-TABLE-COUNT
081500         GO TO 9000-EXIT.
081600     GO TO 9000-LOOP.
081700*
081800 9000-EXIT.
081900     EXIT.
082000*
082100*----------------------------------------------------------------*
082200*    9050-FIND-ACCT-BY-ID - KEY IN WS-SRCH-ACCT-ID.
082300*----------------------------------------------------------------*
082400 9050-FIND-ACCT-BY-ID.
082500     SET WS-NOT-FOUND TO TRUE.
082600     MOVE 0 TO WS-FOUND-IDX.
082700     IF ACCT-TABLE-COUNT = 0
082800         GO TO 9050-EXIT.
082900     SET ACCT-IDX TO 1.
083000*
083100 9050-LOOP.
083200     IF ACCT-ID(ACCT-IDX) = WS-SRCH-ACCT-ID
083300         SET WS-FOUND TO TRUE
083400         SET WS-FOUND-IDX TO ACCT-IDX
083500         GO TO 9050-EXIT.
083600*
083700     SET ACCT-IDX UP BY 1.
083800     IF ACCT-IDX > ACCT-TABLE-COUNT
083900         GO TO 9050-EXIT.
084000     GO TO 9050-LOOP.
084100*
084200 9050-EXIT.
084300     EXIT.
084400*
084500*----------------------------------------------------------------*
084600*    9100-FIND-CARD-BY-NUMBER - KEY IN WS-SRCH-CARD-NUM.
084700*----------------------------------------------------------------*
084800 9100-FIND-CARD-BY-NUMBER.
084900     SET WS-NOT-FOUND TO TRUE.
085000     MOVE 0 TO WS-FOUND-IDX.
085100     IF CARD-TABLE-COUNT = 0
085200         GO TO 9100-EXIT.
085300     SET CARD-IDX TO 1.
085400*
085500 9100-LOOP.
085600     IF CARD-NUMBER(CARD-IDX) = WS-SRCH-CARD-NUM
085700         SET WS-FOUND TO TRUE
085800         SET WS-FOUND-IDX TO CARD-IDX
085900         GO TO 9100-EXIT.
086000*
086100     SET CARD-IDX UP BY 1.
086200     IF CARD-IDX > CARD-TABLE-COUNT
086300         GO TO 9100-EXIT.
086400     GO TO 9100-LOOP.
086500*
086600 9100-EXIT.
086700     EXIT.
086800*
086900*----------------------------------------------------------------*
087000*    9200-PARSE-AMOUNT - SPLITS A "WHOLE.CENTS" TEXT AMOUNT
087100*    (LT-VALUE-2, OR LT-VALUE-3 ON A TRANSFER CARD) INTO THE
087200*    WHOLE/CENTS PAIR BANK03 EXPECTS.  THE CALLER MOVES THE
087300*    RIGHT VALUE SLOT INTO WS-AMOUNT-TXT FIRST.
087400*----------------------------------------------------------------*
087500 9200-PARSE-AMOUNT.
087600     MOVE SPACES TO WS-AMOUNT-TXT.
087700     IF LT-REQ-TRANSFER
087800         MOVE LT-VALUE-3 TO WS-AMOUNT-TXT
087900     ELSE
088000         MOVE LT-VALUE-2 TO WS-AMOUNT-TXT
088100     END-IF.
088200*
088300     MOVE 0 TO WS-AMOUNT-WHOLE WS-AMOUNT-CENTS.
088400     UNSTRING WS-AMOUNT-TXT DELIMITED BY '.' OR SPACE
088500         INTO WS-AMOUNT-WHOLE WS-AMOUNT-CENTS.
088600*
088700 9200-EXIT.
088800     EXIT.
088900*
089000     GOBACK.
