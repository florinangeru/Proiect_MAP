000100*Servicio de almacenamiento - lee y reescribe los CSV del mayor.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BANK02.
000400 AUTHOR. M RUIZ PASCUAL.
000500 INSTALLATION. UNIZARBANK RAMA NORTE.
000600 DATE-WRITTEN. 02/14/1997.
000700 DATE-COMPILED.
000800 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    1997-02-14  MRP  TICKET SL-0104  ORIGINAL PROGRAM. READS
001300*                      AND REWRITES THE FOUR LEDGER CSV FILES
001400*                      ON BEHALF OF BANK01. FOLLOWS THE SAME
001500*                      FD/FILE-STATUS SHAPE AS THE OLD CAJERO
001600*                      PROGRAMS EVEN THOUGH THESE FILES ARE
001700*                      LINE SEQUENTIAL, NOT INDEXED.
001800*    1997-03-02  MRP  TICKET SL-0109  ADDED FK SKIP LOGIC ON
001900*                      THE ACCOUNT/TRANSACTION/CARD LOADS -
002000*                      BRANCH AUDIT FOUND ORPHAN ROWS CAUSING
002100*                      ABENDS.
002200*    1997-11-20  MRP  TICKET SL-0139  ACCT LOAD NOW CALLS
002300*                      BANK03 DEPOSIT LOGIC TO POST THE
002400*                      OPENING BALANCE INSTEAD OF MOVING IT
002500*                      DIRECTLY - MATCHES THE RULE THAT A
002600*                      STORED BALANCE OF ZERO OR LESS IS NOT
002700*                      RESTORED (SEE 0250-POST-OPENING-BAL).
002800*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION - SEE
002900*                      DATEWRK. NO DATE ARITHMETIC IN THIS
003000*                      PROGRAM BUT THE COPYBOOKS IT SHARES
003100*                      WERE WIDENED.
003200*    1999-06-07  JMR  TICKET SL-0255  SWITCHED TABLE SIZES
003300*                      TO BANKCONS.CPY - SEE THAT COPYBOOK'S
003400*                      CHANGE LOG.
003500*    2001-08-09  JMR  TICKET SL-0287  CARD LOAD/SAVE SPLIT
003600*                      OFF THE CUSTOMER ROW ENTIRELY - THE
003700*                      CARD RECORD NO LONGER CARRIES A PIN.
003800*    2002-05-21  LTV  TICKET SL-0298  DEFENSIVE RE-SPLIT ON
003900*                      THE LAST COLUMN OF EACH ROW (AGE,
004000*                      BALANCE) - A BLANK-PADDED LINE
004100*                      SEQUENTIAL RECORD WAS LEAVING TRAILING
004200*                      SPACES IN THE LOW-ORDER DIGIT
004300*                      POSITIONS. SEE UNSTRING 'OR SPACE'
004400*                      CLAUSES BELOW.
004500*    2004-09-30  LTV  TICKET SL-0340  TABLE LIMITS RAISED -
004600*                      NO CHANGE HERE, COVERED BY BANKCONS.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OPTIONAL CUST-FILE ASSIGN TO CUSTCSV
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FST-CUST.
005800
005900     SELECT OPTIONAL ACCT-FILE ASSIGN TO ACCTCSV
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FST-ACCT.
006200
006300     SELECT OPTIONAL TXN-FILE ASSIGN TO TXNCSV
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FST-TXN.
006600
006700     SELECT OPTIONAL CARD-FILE ASSIGN TO CARDCSV
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FST-CARD.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  CUST-FILE
007400     LABEL RECORD STANDARD.
007500 01  CUST-IO-REC.
007600     05  CUST-IO-TEXT                PIC X(100).
007700     05  FILLER                      PIC X(05).
007800
007900 FD  ACCT-FILE
008000     LABEL RECORD STANDARD.
008100 01  ACCT-IO-REC.
008200     05  ACCT-IO-TEXT                PIC X(100).
008300     05  FILLER                      PIC X(05).
008400
008500 FD  TXN-FILE
008600     LABEL RECORD STANDARD.
008700 01  TXN-IO-REC.
008800     05  TXN-IO-TEXT                 PIC X(120).
008900     05  FILLER                      PIC X(05).
009000
009100 FD  CARD-FILE
009200     LABEL RECORD STANDARD.
009300 01  CARD-IO-REC.
009400     05  CARD-IO-TEXT                PIC X(080).
009500     05  FILLER                      PIC X(05).
009600
009700 WORKING-STORAGE SECTION.
009800 77  FST-CUST                        PIC X(02).
009900 77  FST-ACCT                        PIC X(02).
010000 77  FST-TXN                         PIC X(02).
010100 77  FST-CARD                        PIC X(02).
010200
010300 77  WS-FLD-COUNT                    PIC 9(02) COMP.
010400 77  WS-SAVE-IDX                     PIC 9(05) COMP.
010500 77  WS-FOUND-IDX                    PIC 9(05) COMP.
010600
010700 01  WS-FOUND-SWITCH                 PIC X(01).
010800     88  WS-FOUND                    VALUE 'Y'.
010900     88  WS-NOT-FOUND                VALUE 'N'.
011000
011100 77  WS-SRCH-IDX-KEY                 PIC X(04).
011200 77  WS-SRCH-ACCT-KEY                PIC X(24).
011300
011400*--- WORK AREA FOR THE CALL TO BANK03 ON ACCOUNT-LOAD OPENING
011500*--- BALANCE RESTORE - SEE 0250-POST-OPENING-BALANCE.
011600 01  WS-POST-FUNCTION                PIC X(08).
011700 01  WS-POST-ACCT-ID                 PIC X(24).
011800 01  WS-POST-AMT-WHOLE               PIC 9(09).
011900 01  WS-POST-AMT-CENTS               PIC 9(02).
012000 01  WS-POST-RESULT                  PIC X(01).
012100
012200*--- CUSTOMER ROW PARSE AREA - EXPECTED FIELD COUNT IS 4.
012300 01  WS-CUST-PARSE-AREA.
012400     05  WS-CUST-ID-TXT              PIC X(04).
012500     05  WS-CUST-NAME-TXT            PIC X(30).
012600     05  WS-CUST-SURNAME-TXT         PIC X(30).
012700     05  WS-CUST-AGE-TXT             PIC 9(03).
012800     05  WS-CUST-EXTRA-TXT           PIC X(10).
012900     05  FILLER                      PIC X(08).
013000
013100*--- ACCOUNT ROW PARSE AREA - EXPECTED FIELD COUNT IS 4.
013200 01  WS-ACCT-PARSE-AREA.
013300     05  WS-ACCT-ID-TXT              PIC X(24).
013400     05  WS-ACCT-TYPE-TXT            PIC X(07).
013500     05  WS-ACCT-CUST-ID-TXT         PIC X(04).
013600     05  WS-ACCT-BAL-TXT             PIC X(15).
013700     05  WS-ACCT-EXTRA-TXT           PIC X(10).
013800     05  FILLER                      PIC X(10).
013900
014000 01  WS-ACCT-BAL-SPLIT.
014100     05  WS-ACCT-BAL-WHOLE           PIC 9(09).
014200     05  WS-ACCT-BAL-CENTS           PIC 9(02).
014300     05  FILLER                      PIC X(09).
014400
014500*--- TRANSACTION ROW PARSE AREA - EXPECTED FIELD COUNT IS 5.
014600 01  WS-TXN-PARSE-AREA.
014700     05  WS-TXN-ID-TXT               PIC X(36).
014800     05  WS-TXN-ACCT-ID-TXT          PIC X(24).
014900     05  WS-TXN-TYPE-TXT             PIC X(10).
015000     05  WS-TXN-AMT-TXT              PIC X(15).
015100     05  WS-TXN-DATE-TXT             PIC X(10).
015200     05  WS-TXN-EXTRA-TXT            PIC X(10).
015300     05  FILLER                      PIC X(05).
015400
015500 01  WS-TXN-AMT-SPLIT.
015600     05  WS-TXN-AMT-WHOLE            PIC 9(09).
015700     05  WS-TXN-AMT-CENTS            PIC 9(02).
015800     05  FILLER                      PIC X(09).
015900
016000*--- CARD ROW PARSE AREA - EXPECTED FIELD COUNT IS 4.
016100 01  WS-CARD-PARSE-AREA.
016200     05  WS-CARD-NUMBER-TXT          PIC X(16).
016300     05  WS-CARD-ACCT-ID-TXT         PIC X(24).
016400     05  WS-CARD-EXPIRY-TXT          PIC X(10).
016500     05  WS-CARD-BLOCKED-TXT         PIC X(05).
016600     05  WS-CARD-EXTRA-TXT           PIC X(10).
016700     05  FILLER                      PIC X(05).
016800
016900*--- SCRATCH OUTPUT LINE, REUSED BY EACH SAVE PARAGRAPH.
017000 01  WS-OUT-LINE                     PIC X(120).
017100
017200 01  WS-AGE-EDIT                     PIC 9(03).
017300
017400 LINKAGE SECTION.
017500 01  WS-STG-FUNCTION-CODE            PIC X(08).
017600     88  STG-FN-LOAD-ALL             VALUE 'LOADALL '.
017700     88  STG-FN-SAVE-CUST            VALUE 'SAVECUST'.
017800     88  STG-FN-SAVE-ACCT            VALUE 'SAVEACCT'.
017900     88  STG-FN-SAVE-TXN             VALUE 'SAVETXN '.
018000     88  STG-FN-SAVE-CARD            VALUE 'SAVECARD'.
018100
018200 01  WS-STG-RETURN-CODE              PIC X(01).
018300     88  STG-OK                      VALUE 'Y'.
018400     88  STG-ERROR                   VALUE 'N'.
018500
018600 COPY BANKCONS.
018700 COPY CUSTREC.
018800 COPY ACCTREC.
018900 COPY TXNREC.
019000 COPY CARDREC.
019100
019200 PROCEDURE DIVISION USING WS-STG-FUNCTION-CODE
019300                           WS-STG-RETURN-CODE
019400                           CUST-TABLE-AREA
019500                           ACCT-TABLE-AREA
019600                           TXN-TABLE-AREA
019700                           CARD-TABLE-AREA.
019800
019900 0000-STG-DISPATCH.
020000     MOVE 'N' TO WS-STG-RETURN-CODE.
020100
020200     IF STG-FN-LOAD-ALL
020300         PERFORM 0100-LOAD-CUSTOMERS THRU 0100-EXIT
020400         PERFORM 0200-LOAD-ACCOUNTS THRU 0200-EXIT
020500         PERFORM 0300-LOAD-TRANSACTIONS THRU 0300-EXIT
020600         PERFORM 0400-LOAD-CARDS THRU 0400-EXIT
020700     END-IF.
020800
020900     IF STG-FN-SAVE-CUST
021000         PERFORM 0600-SAVE-CUSTOMERS THRU 0600-EXIT
021100     END-IF.
021200
021300     IF STG-FN-SAVE-ACCT
021400         PERFORM 0700-SAVE-ACCOUNTS THRU 0700-EXIT
021500     END-IF.
021600
021700     IF STG-FN-SAVE-TXN
021800         PERFORM 0800-SAVE-TRANSACTIONS THRU 0800-EXIT
021900     END-IF.
022000
022100     IF STG-FN-SAVE-CARD
022200         PERFORM 0900-SAVE-CARDS THRU 0900-EXIT
022300     END-IF.
022400
022500     MOVE 'Y' TO WS-STG-RETURN-CODE.
022600     GOBACK.
022700
022800*----------------------------------------------------------------*
022900*    0100-LOAD-CUSTOMERS - customers.csv, NO FOREIGN KEY.
023000*----------------------------------------------------------------*
023100 0100-LOAD-CUSTOMERS.
023200     MOVE 0 TO CUST-TABLE-COUNT.
023300     OPEN INPUT CUST-FILE.
023400     IF FST-CUST NOT = '00'
023500         GO TO 0100-EXIT.
023600
023700 0100-READ-CUST.
023800     READ CUST-FILE
023900         AT END GO TO 0100-CLOSE.
024000
024100     MOVE SPACES TO WS-CUST-PARSE-AREA.
024200     MOVE 0 TO WS-FLD-COUNT.
024300     UNSTRING CUST-IO-TEXT DELIMITED BY ',' OR SPACE
024400         INTO WS-CUST-ID-TXT
024500              WS-CUST-NAME-TXT
024600              WS-CUST-SURNAME-TXT
024700              WS-CUST-AGE-TXT
024800              WS-CUST-EXTRA-TXT
024900         TALLYING IN WS-FLD-COUNT.
025000
025100     IF WS-FLD-COUNT NOT = 4
025200         GO TO 0100-READ-CUST.
025300
025400     IF CUST-TABLE-COUNT >= WB-MAX-CUSTOMERS
025500         GO TO 0100-READ-CUST.
025600
025700     ADD 1 TO CUST-TABLE-COUNT.
025800     SET CUST-IDX TO CUST-TABLE-COUNT.
025900     MOVE WS-CUST-ID-TXT      TO CUST-ID(CUST-IDX).
026000     MOVE WS-CUST-NAME-TXT    TO CUST-NAME(CUST-IDX).
026100     MOVE WS-CUST-SURNAME-TXT TO CUST-SURNAME(CUST-IDX).
026200     MOVE WS-CUST-AGE-TXT     TO CUST-AGE(CUST-IDX).
026300     SET CUST-STATUS-ACTIVE(CUST-IDX) TO TRUE.
026400
026500     GO TO 0100-READ-CUST.
026600
026700 0100-CLOSE.
026800     CLOSE CUST-FILE.
026900
027000 0100-EXIT.
027100     EXIT.
027200
027300*----------------------------------------------------------------*
027400*    0200-LOAD-ACCOUNTS - accounts.csv, FK IS ACCT-CUST-ID.
027500*    1997-11-20 MRP - OPENING BALANCE > 0 IS POSTED THROUGH
027600*    0250-POST-OPENING-BALANCE (CALLS BANK03) RATHER THAN MOVED
027700*    DIRECTLY, SO A STORED BALANCE OF ZERO OR LESS STAYS AT ZERO.
027800*----------------------------------------------------------------*
027900 0200-LOAD-ACCOUNTS.
028000     MOVE 0 TO ACCT-TABLE-COUNT.
028100     OPEN INPUT ACCT-FILE.
028200     IF FST-ACCT NOT = '00'
028300         GO TO 0200-EXIT.
028400
028500 0200-READ-ACCT.
028600     READ ACCT-FILE
028700         AT END GO TO 0200-CLOSE.
028800
028900     MOVE SPACES TO WS-ACCT-PARSE-AREA.
029000     MOVE 0 TO WS-FLD-COUNT.
029100     UNSTRING ACCT-IO-TEXT DELIMITED BY ',' OR SPACE
029200         INTO WS-ACCT-ID-TXT
029300              WS-ACCT-TYPE-TXT
029400              WS-ACCT-CUST-ID-TXT
029500              WS-ACCT-BAL-TXT
029600              WS-ACCT-EXTRA-TXT
029700         TALLYING IN WS-FLD-COUNT.
029800
029900     IF WS-FLD-COUNT NOT = 4
030000         GO TO 0200-READ-ACCT.
030100
030200     MOVE WS-ACCT-CUST-ID-TXT TO WS-SRCH-IDX-KEY.
030300     PERFORM 0250-FIND-CUST-BY-ID THRU 0250-FIND-CUST-EXIT.
030400     IF WS-NOT-FOUND
030500         GO TO 0200-READ-ACCT.
030600
030700     IF ACCT-TABLE-COUNT >= WB-MAX-ACCOUNTS
030800         GO TO 0200-READ-ACCT.
030900
031000     ADD 1 TO ACCT-TABLE-COUNT.
031100     SET ACCT-IDX TO ACCT-TABLE-COUNT.
031200     MOVE WS-ACCT-ID-TXT      TO ACCT-ID(ACCT-IDX).
031300     MOVE WS-ACCT-CUST-ID-TXT TO ACCT-CUST-ID(ACCT-IDX).
031400     MOVE 0                   TO ACCT-BALANCE(ACCT-IDX).
031500     SET ACCT-STATUS-OPEN(ACCT-IDX) TO TRUE.
031600     MOVE SPACES         TO ACCT-LAST-ACTIVITY-DATE(ACCT-IDX).
031700
031800     IF WS-ACCT-TYPE-TXT = 'PRIMARY'
031900         MOVE 'PRIMARY' TO ACCT-TYPE(ACCT-IDX)
032000         MOVE 0 TO ACCT-INTEREST-RATE(ACCT-IDX)
032100     ELSE
032200         MOVE 'SAVINGS' TO ACCT-TYPE(ACCT-IDX)
032300         MOVE WB-SAVINGS-RATE-PCT TO ACCT-INTEREST-RATE(ACCT-IDX)
032400     END-IF.
032500
032600     MOVE SPACES TO WS-ACCT-BAL-SPLIT.
032700     MOVE 0 TO WS-ACCT-BAL-WHOLE WS-ACCT-BAL-CENTS.
032800     UNSTRING WS-ACCT-BAL-TXT DELIMITED BY '.' OR SPACE
032900         INTO WS-ACCT-BAL-WHOLE WS-ACCT-BAL-CENTS.
033000
033100     IF WS-ACCT-BAL-WHOLE > 0 OR WS-ACCT-BAL-CENTS > 0
033200         PERFORM 0250-POST-OPENING-BALANCE
033300             THRU 0250-POST-OPENING-EXIT
033400     END-IF.
033500
033600     GO TO 0200-READ-ACCT.
033700
033800 0200-CLOSE.
033900     CLOSE ACCT-FILE.
034000
034100 0200-EXIT.
034200     EXIT.
034300
034400*----------------------------------------------------------------*
034500*    0250-FIND-CUST-BY-ID - LINEAR LOOKUP, SETS WS-FOUND-SWITCH
034600*    AND WS-FOUND-IDX. KEY TO MATCH IS IN WS-SRCH-IDX-KEY.
034700*----------------------------------------------------------------*
034800 0250-FIND-CUST-BY-ID.
034900     SET WS-NOT-FOUND TO TRUE.
035000     MOVE 0 TO WS-FOUND-IDX.
035100     IF CUST-TABLE-COUNT = 0
035200         GO TO 0250-FIND-CUST-EXIT.
035300     SET CUST-IDX TO 1.
035400
035500 0250-FIND-CUST-LOOP.
035600     IF CUST-ID(CUST-IDX) = WS-SRCH-IDX-KEY
035700         SET WS-FOUND TO TRUE
035800         SET WS-FOUND-IDX TO CUST-IDX
035900         GO TO 0250-FIND-CUST-EXIT.
036000     SET CUST-IDX UP BY 1.
036100     IF CUST-IDX > CUST-TABLE-COUNT
036200         GO TO 0250-FIND-CUST-EXIT.
036300     GO TO 0250-FIND-CUST-LOOP.
036400
036500 0250-FIND-CUST-EXIT.
036600     EXIT.
036700
036800*----------------------------------------------------------------*
036900*    0250-POST-OPENING-BALANCE - CALLS BANK03'S DEPOSIT LEG SO
037000*    THE NORMAL "AMOUNT > 0" VALIDATION APPLIES TO A RESTORED
037100*    OPENING BALANCE THE SAME WAY IT APPLIES TO ANY OTHER DEPOSIT.
037200*----------------------------------------------------------------*
037300 0250-POST-OPENING-BALANCE.
037400     MOVE 'DEPOSIT ' TO WS-POST-FUNCTION.
037500     MOVE ACCT-ID(ACCT-IDX) TO WS-POST-ACCT-ID.
037600     MOVE WS-ACCT-BAL-WHOLE TO WS-POST-AMT-WHOLE.
037700     MOVE WS-ACCT-BAL-CENTS TO WS-POST-AMT-CENTS.
037800     CALL 'BANK03' USING WS-POST-FUNCTION
037900                          WS-POST-ACCT-ID
038000                          WS-POST-AMT-WHOLE
038100                          WS-POST-AMT-CENTS
038200                          WS-POST-RESULT
038300                          ACCT-TABLE-AREA
038400                          TXN-TABLE-AREA.
038500
038600 0250-POST-OPENING-EXIT.
038700     EXIT.
038800
038900*----------------------------------------------------------------*
039000*    0300-LOAD-TRANSACTIONS - transactions.csv, FK IS TXN-ACCT-ID.
039100*----------------------------------------------------------------*
039200 0300-LOAD-TRANSACTIONS.
039300     MOVE 0 TO TXN-TABLE-COUNT.
039400     OPEN INPUT TXN-FILE.
039500     IF FST-TXN NOT = '00'
039600         GO TO 0300-EXIT.
039700
039800 0300-READ-TXN.
039900     READ TXN-FILE
040000         AT END GO TO 0300-CLOSE.
040100
040200     MOVE SPACES TO WS-TXN-PARSE-AREA.
040300     MOVE 0 TO WS-FLD-COUNT.
040400     UNSTRING TXN-IO-TEXT DELIMITED BY ',' OR SPACE
040500         INTO WS-TXN-ID-TXT
040600              WS-TXN-ACCT-ID-TXT
040700              WS-TXN-TYPE-TXT
040800              WS-TXN-AMT-TXT
040900              WS-TXN-DATE-TXT
041000              WS-TXN-EXTRA-TXT
041100         TALLYING IN WS-FLD-COUNT.
041200
041300     IF WS-FLD-COUNT NOT = 5
041400         GO TO 0300-READ-TXN.
041500
041600     MOVE WS-TXN-ACCT-ID-TXT TO WS-SRCH-ACCT-KEY.
041700     PERFORM 0350-FIND-ACCT-BY-ID THRU 0350-FIND-ACCT-EXIT.
041800     IF WS-NOT-FOUND
041900         GO TO 0300-READ-TXN.
042000
042100     IF TXN-TABLE-COUNT >= WB-MAX-TRANSACTIONS
042200         GO TO 0300-READ-TXN.
042300
042400     MOVE SPACES TO WS-TXN-AMT-SPLIT.
042500     MOVE 0 TO WS-TXN-AMT-WHOLE WS-TXN-AMT-CENTS.
042600     UNSTRING WS-TXN-AMT-TXT DELIMITED BY '.' OR SPACE
042700         INTO WS-TXN-AMT-WHOLE WS-TXN-AMT-CENTS.
042800
042900     ADD 1 TO TXN-TABLE-COUNT.
043000     SET TXN-IDX TO TXN-TABLE-COUNT.
043100     MOVE WS-TXN-ID-TXT      TO TXN-ID(TXN-IDX).
043200     MOVE WS-TXN-ACCT-ID-TXT TO TXN-ACCT-ID(TXN-IDX).
043300     MOVE WS-TXN-DATE-TXT    TO TXN-DATE(TXN-IDX).
043400     MOVE WS-TXN-AMT-WHOLE   TO TXN-AMOUNT-WHOLE(TXN-IDX).
043500     MOVE WS-TXN-AMT-CENTS   TO TXN-AMOUNT-CENTS(TXN-IDX).
043600
043700     IF WS-TXN-TYPE-TXT = 'DEPOSIT'
043800         SET TXN-TYPE-DEPOSIT(TXN-IDX) TO TRUE
043900     ELSE
044000         SET TXN-TYPE-WITHDRAWAL(TXN-IDX) TO TRUE
044100     END-IF.
044200
044300     GO TO 0300-READ-TXN.
044400
044500 0300-CLOSE.
044600     CLOSE TXN-FILE.
044700
044800 0300-EXIT.
044900     EXIT.
045000
045100*----------------------------------------------------------------*
045200*    0350-FIND-ACCT-BY-ID - LINEAR LOOKUP AGAINST ACCT-TABLE.
045300*    SHARED BY THE TRANSACTION LOAD AND THE CARD LOAD BELOW.
045400*----------------------------------------------------------------*
045500 0350-FIND-ACCT-BY-ID.
045600     SET WS-NOT-FOUND TO TRUE.
045700     MOVE 0 TO WS-FOUND-IDX.
045800     IF ACCT-TABLE-COUNT = 0
045900         GO TO 0350-FIND-ACCT-EXIT.
046000     SET ACCT-IDX TO 1.
046100
046200 0350-FIND-ACCT-LOOP.
046300     IF ACCT-ID(ACCT-IDX) = WS-SRCH-ACCT-KEY
046400         SET WS-FOUND TO TRUE
046500         SET WS-FOUND-IDX TO ACCT-IDX
046600         GO TO 0350-FIND-ACCT-EXIT.
046700     SET ACCT-IDX UP BY 1.
046800     IF ACCT-IDX > ACCT-TABLE-COUNT
046900         GO TO 0350-FIND-ACCT-EXIT.
047000     GO TO 0350-FIND-ACCT-LOOP.
047100
047200 0350-FIND-ACCT-EXIT.
047300     EXIT.
047400
047500*----------------------------------------------------------------*
047600*    0400-LOAD-CARDS - cards.csv, FK IS CARD-ACCT-ID.
047700*----------------------------------------------------------------*
047800 0400-LOAD-CARDS.
047900     MOVE 0 TO CARD-TABLE-COUNT.
048000     OPEN INPUT CARD-FILE.
048100     IF FST-CARD NOT = '00'
048200         GO TO 0400-EXIT.
048300
048400 0400-READ-CARD.
048500     READ CARD-FILE
048600         AT END GO TO 0400-CLOSE.
048700
048800     MOVE SPACES TO WS-CARD-PARSE-AREA.
048900     MOVE 0 TO WS-FLD-COUNT.
049000     UNSTRING CARD-IO-TEXT DELIMITED BY ',' OR SPACE
049100         INTO WS-CARD-NUMBER-TXT
049200              WS-CARD-ACCT-ID-TXT
049300              WS-CARD-EXPIRY-TXT
049400              WS-CARD-BLOCKED-TXT
049500              WS-CARD-EXTRA-TXT
049600         TALLYING IN WS-FLD-COUNT.
049700
049800     IF WS-FLD-COUNT NOT = 4
049900         GO TO 0400-READ-CARD.
050000
050100     MOVE WS-CARD-ACCT-ID-TXT TO WS-SRCH-ACCT-KEY.
050200     PERFORM 0350-FIND-ACCT-BY-ID THRU 0350-FIND-ACCT-EXIT.
050300     IF WS-NOT-FOUND
050400         GO TO 0400-READ-CARD.
050500
050600     IF CARD-TABLE-COUNT >= WB-MAX-CARDS
050700         GO TO 0400-READ-CARD.
050800
050900     ADD 1 TO CARD-TABLE-COUNT.
051000     SET CARD-IDX TO CARD-TABLE-COUNT.
051100     MOVE WS-CARD-NUMBER-TXT   TO CARD-NUMBER(CARD-IDX).
051200     MOVE WS-CARD-ACCT-ID-TXT  TO CARD-ACCT-ID(CARD-IDX).
051300     MOVE WS-CARD-EXPIRY-TXT   TO CARD-EXPIRY(CARD-IDX).
051400     MOVE WS-CARD-BLOCKED-TXT  TO CARD-BLOCKED(CARD-IDX).
051500
051600     GO TO 0400-READ-CARD.
051700
051800 0400-CLOSE.
051900     CLOSE CARD-FILE.
052000
052100 0400-EXIT.
052200     EXIT.
052300
052400*----------------------------------------------------------------*
052500*    0600-SAVE-CUSTOMERS - FULL REWRITE, ONE LINE PER ENTRY.
052600*----------------------------------------------------------------*
052700 0600-SAVE-CUSTOMERS.
052800     OPEN OUTPUT CUST-FILE.
052900     IF FST-CUST NOT = '00'
053000         GO TO 0600-EXIT.
053100     MOVE 0 TO WS-SAVE-IDX.
053200
053300 0600-WRITE-LOOP.
053400     ADD 1 TO WS-SAVE-IDX.
053500     IF WS-SAVE-IDX > CUST-TABLE-COUNT
053600         GO TO 0600-CLOSE.
053700     SET CUST-IDX TO WS-SAVE-IDX.
053800
053900     MOVE CUST-AGE(CUST-IDX) TO WS-AGE-EDIT.
054000     MOVE SPACES TO WS-OUT-LINE.
054100     STRING CUST-ID(CUST-IDX)      DELIMITED BY SPACE
054200            ','                    DELIMITED BY SIZE
054300            CUST-NAME(CUST-IDX)    DELIMITED BY SPACE
054400            ','                    DELIMITED BY SIZE
054500            CUST-SURNAME(CUST-IDX) DELIMITED BY SPACE
054600            ','                    DELIMITED BY SIZE
054700            WS-AGE-EDIT            DELIMITED BY SIZE
054800         INTO WS-OUT-LINE.
054900
055000     MOVE SPACES TO CUST-IO-REC.
055100     MOVE WS-OUT-LINE TO CUST-IO-TEXT.
055200     WRITE CUST-IO-REC.
055300
055400     GO TO 0600-WRITE-LOOP.
055500
055600 0600-CLOSE.
055700     CLOSE CUST-FILE.
055800
055900 0600-EXIT.
056000     EXIT.
056100
056200*----------------------------------------------------------------*
056300*    0700-SAVE-ACCOUNTS - FULL REWRITE. THE RUNTIME-ONLY INTEREST
056400*    RATE (ACCT-INTEREST-RATE) IS NEVER WRITTEN BACK - SEE ACCTREC
056500*    CHANGE LOG, 2000-01-06.
056600*----------------------------------------------------------------*
056700 0700-SAVE-ACCOUNTS.
056800     OPEN OUTPUT ACCT-FILE.
056900     IF FST-ACCT NOT = '00'
057000         GO TO 0700-EXIT.
057100     MOVE 0 TO WS-SAVE-IDX.
057200
057300 0700-WRITE-LOOP.
057400     ADD 1 TO WS-SAVE-IDX.
057500     IF WS-SAVE-IDX > ACCT-TABLE-COUNT
057600         GO TO 0700-CLOSE.
057700     SET ACCT-IDX TO WS-SAVE-IDX.
057800
057900     MOVE SPACES TO WS-OUT-LINE.
058000     STRING ACCT-ID(ACCT-IDX)        DELIMITED BY SPACE
058100            ','                      DELIMITED BY SIZE
058200            ACCT-TYPE(ACCT-IDX)      DELIMITED BY SPACE
058300            ','                      DELIMITED BY SIZE
058400            ACCT-CUST-ID(ACCT-IDX)   DELIMITED BY SPACE
058500            ','                      DELIMITED BY SIZE
058600            ACCT-BALANCE-WHOLE(ACCT-IDX) DELIMITED BY SIZE
058700            '.'                      DELIMITED BY SIZE
058800            ACCT-BALANCE-CENTS(ACCT-IDX) DELIMITED BY SIZE
058900         INTO WS-OUT-LINE.
059000
059100     MOVE SPACES TO ACCT-IO-REC.
059200     MOVE WS-OUT-LINE TO ACCT-IO-TEXT.
059300     WRITE ACCT-IO-REC.
059400
059500     GO TO 0700-WRITE-LOOP.
059600
059700 0700-CLOSE.
059800     CLOSE ACCT-FILE.
059900
060000 0700-EXIT.
060100     EXIT.
060200
060300*----------------------------------------------------------------*
060400*    0800-SAVE-TRANSACTIONS - FULL REWRITE.
060500*----------------------------------------------------------------*
060600 0800-SAVE-TRANSACTIONS.
060700     OPEN OUTPUT TXN-FILE.
060800     IF FST-TXN NOT = '00'
060900         GO TO 0800-EXIT.
061000     MOVE 0 TO WS-SAVE-IDX.
061100
061200 0800-WRITE-LOOP.
061300     ADD 1 TO WS-SAVE-IDX.
061400     IF WS-SAVE-IDX > TXN-TABLE-COUNT
061500         GO TO 0800-CLOSE.
061600     SET TXN-IDX TO WS-SAVE-IDX.
061700
061800     MOVE SPACES TO WS-OUT-LINE.
061900     STRING TXN-ID(TXN-IDX)         DELIMITED BY SPACE
062000            ','                     DELIMITED BY SIZE
062100            TXN-ACCT-ID(TXN-IDX)    DELIMITED BY SPACE
062200            ','                     DELIMITED BY SIZE
062300            TXN-TYPE(TXN-IDX)       DELIMITED BY SPACE
062400            ','                     DELIMITED BY SIZE
062500            TXN-AMOUNT-WHOLE(TXN-IDX) DELIMITED BY SIZE
062600            '.'                     DELIMITED BY SIZE
062700            TXN-AMOUNT-CENTS(TXN-IDX) DELIMITED BY SIZE
062800            ','                     DELIMITED BY SIZE
062900            TXN-DATE(TXN-IDX)       DELIMITED BY SPACE
063000         INTO WS-OUT-LINE.
063100
063200     MOVE SPACES TO TXN-IO-REC.
063300     MOVE WS-OUT-LINE TO TXN-IO-TEXT.
063400     WRITE TXN-IO-REC.
063500
063600     GO TO 0800-WRITE-LOOP.
063700
063800 0800-CLOSE.
063900     CLOSE TXN-FILE.
064000
064100 0800-EXIT.
064200     EXIT.
064300
064400*----------------------------------------------------------------*
064500*    0900-SAVE-CARDS - FULL REWRITE.
064600*----------------------------------------------------------------*
064700 0900-SAVE-CARDS.
064800     OPEN OUTPUT CARD-FILE.
064900     IF FST-CARD NOT = '00'
065000         GO TO 0900-EXIT.
065100     MOVE 0 TO WS-SAVE-IDX.
065200
065300 0900-WRITE-LOOP.
065400     ADD 1 TO WS-SAVE-IDX.
065500     IF WS-SAVE-IDX > CARD-TABLE-COUNT
065600         GO TO 0900-CLOSE.
065700     SET CARD-IDX TO WS-SAVE-IDX.
065800
065900     MOVE SPACES TO WS-OUT-LINE.
066000     STRING CARD-NUMBER(CARD-IDX)   DELIMITED BY SPACE
066100            ','                     DELIMITED BY SIZE
066200            CARD-ACCT-ID(CARD-IDX)  DELIMITED BY SPACE
066300            ','                     DELIMITED BY SIZE
066400            CARD-EXPIRY(CARD-IDX)   DELIMITED BY SPACE
066500            ','                     DELIMITED BY SIZE
066600            CARD-BLOCKED(CARD-IDX)  DELIMITED BY SPACE
066700         INTO WS-OUT-LINE.
066800
066900     MOVE SPACES TO CARD-IO-REC.
067000     MOVE WS-OUT-LINE TO CARD-IO-TEXT.
067100     WRITE CARD-IO-REC.
067200
067300     GO TO 0900-WRITE-LOOP.
067400
067500 0900-CLOSE.
067600     CLOSE CARD-FILE.
067700
067800 0900-EXIT.
067900     EXIT.
