000100*Job nocturno de devengo de intereses - recorre accounts.csv,
000200*abona el interes mensual a cada cuenta de ahorro (SAVINGS).
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. BANK07.
000500 AUTHOR. J MARTIN RUIZ.
000600 INSTALLATION. UNIZARBANK RAMA NORTE.
000700 DATE-WRITTEN. 01/06/2000.
000800 DATE-COMPILED.
000900 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    2000-01-06  JMR  TICKET SL-0244  ORIGINAL PROGRAM - BUILT
001400*                      FROM THE OLD PERIOD_BANK SCHEDULING SCREEN,
001500*                      MINUS THE SCREEN AND THE "MENSUAL"/
001600*                      "PUNTUAL" CHOICE - THIS SHOP'S ONLY
001700*                      RECURRING JOB LEFT IS THE SAVINGS SWEEP,
001800*                      SO IT RUNS UNCONDITIONALLY EVERY NIGHT
001900*                      RATHER THAN OFF A STORED SCHEDULE ROW.
002000*    2000-02-11  JMR  TICKET SL-0246  NO PROCEDURE CHANGE - SEE
002100*                      BANK03 FOR THE ROUNDING FIX.
002200*    2001-08-09  JMR  TICKET SL-0287  NO PROCEDURE CHANGE - CARDS
002300*                      SPLIT OFF THE CUSTOMER ROW, DOES NOT
002400*                      AFFECT THIS JOB.
002500*    2004-09-30  LTV  TICKET SL-0340  RAISED OCCURS LIMIT, SEE
002600*                      BANKCONS.CPY - NO PROCEDURE CHANGE HERE.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500*
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 77  WS-ACCTS-SWEPT                       PIC 9(05) COMP VALUE 0.
003900 77  WS-ACCTS-CREDITED                    PIC 9(05) COMP VALUE 0.
004000*
004100*--- CALL WORK AREA FOR BANK02 (LOAD/SAVE) AND BANK03 (POST).
004200 01  WS-STG-FUNCTION-CODE                 PIC X(08).
004300     88  STG-FN-SAVE-ACCT                 VALUE 'SAVEACCT'.
004400     88  STG-FN-SAVE-TXN                  VALUE 'SAVETXN '.
004500     88  STG-FN-LOAD-ALL                  VALUE 'LOADALL '.
004600 01  WS-STG-RETURN-CODE                   PIC X(01).
004700     88  STG-OK                           VALUE 'Y'.
004800     88  STG-ERROR                        VALUE 'N'.
004900*
005000 01  WS-POST-FUNCTION                     PIC X(08).
005100     88  POST-FN-INTEREST                 VALUE 'INTEREST'.
005200 01  WS-POST-ACCT-ID                      PIC X(24).
005300 01  WS-POST-AMT-WHOLE                    PIC 9(09).
005400 01  WS-POST-AMT-CENTS                    PIC 9(02).
005500 01  WS-POST-RESULT                       PIC X(01).
005600     88  POST-OK                          VALUE 'Y'.
005700     88  POST-REJECTED                    VALUE 'N'.
005800*
005900 01  WS-AUDIT-ACTION-IN                   PIC X(20).
006000 01  WS-AUDIT-RESULT                      PIC X(01).
006100     88  AUDIT-OK                         VALUE 'Y'.
006200     88  AUDIT-ERROR                      VALUE 'N'.
006300*
006400 COPY BANKCONS.
006500 COPY CUSTREC.
006600 COPY ACCTREC.
006700 COPY TXNREC.
006800 COPY CARDREC.
006900*
007000 PROCEDURE DIVISION.
007100*
007200*----------------------------------------------------------------*
007300*    0000-MAINLINE - SEPARATE JOB STEP FROM BANK01. RUNS ON THE
007400*    BRANCH'S OWN NIGHTLY SCHEDULE, NOT DISPATCHED OFF LEDGTRAN.
007500*----------------------------------------------------------------*
007600 0000-MAINLINE.
007700     PERFORM 0010-INITIALIZE THRU 0010-EXIT.
007800     PERFORM 0100-INTEREST-SWEEP THRU 0100-EXIT.
007900     PERFORM 0090-WRAPUP THRU 0090-EXIT.
008000     STOP RUN.
008100*
008200 0010-INITIALIZE.
008300     MOVE 0 TO CUST-TABLE-COUNT.
008400     MOVE 0 TO ACCT-TABLE-COUNT.
008500     MOVE 0 TO TXN-TABLE-COUNT.
008600     MOVE 0 TO CARD-TABLE-COUNT.
008700*
008800     SET STG-FN-LOAD-ALL TO TRUE.
008900     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
009000                          WS-STG-RETURN-CODE
009100                          CUST-TABLE-AREA
009200                          ACCT-TABLE-AREA
009300                          TXN-TABLE-AREA
009400                          CARD-TABLE-AREA.
009500*
009600 0010-EXIT.
009700     EXIT.
009800*
009900 0090-WRAPUP.
010000     IF WS-ACCTS-CREDITED = 0
010100         GO TO 0090-EXIT.
010200*
010300     SET STG-FN-SAVE-ACCT TO TRUE.
010400     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
010500                          WS-STG-RETURN-CODE
010600                          CUST-TABLE-AREA
010700                          ACCT-TABLE-AREA
010800                          TXN-TABLE-AREA
010900                          CARD-TABLE-AREA.
011000*
011100     SET STG-FN-SAVE-TXN TO TRUE.
011200     CALL 'BANK02' USING WS-STG-FUNCTION-CODE
011300                          WS-STG-RETURN-CODE
011400                          CUST-TABLE-AREA
011500                          ACCT-TABLE-AREA
011600                          TXN-TABLE-AREA
011700                          CARD-TABLE-AREA.
011800*
011900     MOVE 'interest-sweep'     TO WS-AUDIT-ACTION-IN.
012000     CALL 'BANK06' USING WS-AUDIT-ACTION-IN WS-AUDIT-RESULT.
012100*
012200 0090-EXIT.
012300     EXIT.
012400*
012500*----------------------------------------------------------------*
012600*    0100-INTEREST-SWEEP - ONE CALL TO BANK03 PER ACCOUNT ON
012700*    FILE. BANK03'S 3000-APPLY-INTEREST-ACCT ITSELF SKIPS
012800*    ANYTHING THAT IS NOT A SAVINGS ACCOUNT, SO THIS LOOP DOES
012900*    NOT NEED TO TEST ACCT-TYPE BEFORE CALLING.
013000*----------------------------------------------------------------*
013100 0100-INTEREST-SWEEP.
013200     IF ACCT-TABLE-COUNT = 0
013300         GO TO 0100-EXIT.
013400     SET ACCT-IDX TO 1.
013500*
013600 0100-SWEEP-LOOP.
013700     MOVE ACCT-ID(ACCT-IDX) TO WS-POST-ACCT-ID.
013800     SET POST-FN-INTEREST TO TRUE.
013900     MOVE 0 TO WS-POST-AMT-WHOLE.
014000     MOVE 0 TO WS-POST-AMT-CENTS.
014100     CALL 'BANK03' USING WS-POST-FUNCTION
014200                          WS-POST-ACCT-ID
014300                          WS-POST-AMT-WHOLE
014400                          WS-POST-AMT-CENTS
014500                          WS-POST-RESULT
014600                          ACCT-TABLE-AREA
014700                          TXN-TABLE-AREA.
014800*
014900     ADD 1 TO WS-ACCTS-SWEPT.
015000     IF POST-OK
015100         ADD 1 TO WS-ACCTS-CREDITED.
015200*
015300     SET ACCT-IDX UP BY 1.
015400     IF ACCT-IDX > ACCT-TABLE-COUNT
015500         GO TO 0100-EXIT.
015600     GO TO 0100-SWEEP-LOOP.
015700*
015800 0100-EXIT.
015900     EXIT.
016000*
016100     GOBACK.
