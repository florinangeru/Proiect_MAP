000100*Escribe una linea en el registro de auditoria (audit.csv).
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BANK06.
000400 AUTHOR. M RUIZ PASCUAL.
000500 INSTALLATION. UNIZARBANK RAMA NORTE.
000600 DATE-WRITTEN. 02/17/1997.
000700 DATE-COMPILED.
000800 SECURITY. UNIZARBANK INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    1997-02-17  MRP  TICKET SL-0107  ORIGINAL PROGRAM, BUILT
001300*                      FROM THE OLD ESCRIBI "OPEN, WRITE ONE
001400*                      RECORD, CLOSE" PATTERN USED FOR THE OLD
001500*                      EVENTS FILE - NOW WRITES ONE AUDIT LINE
001600*                      PER MUTATING LEDGER ACTION.
001700*    1997-11-20  MRP  TICKET SL-0139  SWITCHED FROM A KEYED
001800*                      INDEXED FILE TO EXTEND ON A LINE
001900*                      SEQUENTIAL FILE - audit.csv IS APPEND-
002000*                      ONLY AND IS NEVER READ BACK BY THIS SHOP.
002100*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION - TIMESTAMP
002200*                      NOW CARRIES A FULL 4-DIGIT YEAR.
002300*    2004-09-30  LTV  TICKET SL-0340  NO CHANGE - LISTED FOR
002400*                      COMPLETENESS OF THE YEARLY REVIEW.
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT OPTIONAL AUDIT-FILE ASSIGN TO AUDTCSV
003400     ORGANIZATION IS LINE SEQUENTIAL
003500     FILE STATUS IS FST-AUDIT.
003600*
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  AUDIT-FILE
004000     LABEL RECORD STANDARD.
004100 01  AUDIT-IO-REC.
004200     05  AUDIT-IO-LINE                   PIC X(48).
004300     05  FILLER                          PIC X(02).
004400*
004500*--- ALTERNATE VIEW USED WHEN THE OPERATOR DUMPS audit.csv FOR A
004600*--- QUICK EYEBALL OF JUST THE ACTION CODE COLUMN.
004700 01  AUDIT-IO-REC-ALT REDEFINES AUDIT-IO-REC.
004800     05  AUDIT-IO-ACTION-VIEW             PIC X(20).
004900     05  FILLER                           PIC X(30).
005000*
005100 WORKING-STORAGE SECTION.
005200 77  FST-AUDIT                           PIC X(02).
005300 77  WS-WRITE-COUNT                      PIC 9(05) COMP VALUE 0.
005400*
005500 COPY DATEWRK.
005600 COPY AUDREC.
005700*
005800 LINKAGE SECTION.
005900 01  WS-AUDIT-ACTION-IN                  PIC X(20).
006000 01  WS-AUDIT-RESULT                     PIC X(01).
006100     88  AUDIT-OK                        VALUE 'Y'.
006200     88  AUDIT-ERROR                     VALUE 'N'.
006300*
006400 PROCEDURE DIVISION USING WS-AUDIT-ACTION-IN
006500                           WS-AUDIT-RESULT.
006600*
006700*----------------------------------------------------------------*
006800*    0100-WRITE-AUDIT-LINE - ONE LINE, OPEN TO CLOSE, EVERY CALL.
006900*    audit.csv IS NEVER REWRITTEN - THIS IS THE ONLY PARAGRAPH IN
007000*    THE WHOLE SUITE THAT TOUCHES IT.
007100*----------------------------------------------------------------*
007200 0100-WRITE-AUDIT-LINE.
007300     SET AUDIT-ERROR TO TRUE.
007400     MOVE WS-AUDIT-ACTION-IN TO AUDIT-ACTION.
007500*
007600     ACCEPT FECHA FROM DATE YYYYMMDD.
007700     ACCEPT HORA FROM TIME.
007800*
007900     MOVE SPACES TO AUDIT-TIMESTAMP.
008000     STRING ANO         DELIMITED BY SIZE
008100            '-'         DELIMITED BY SIZE
008200            MES         DELIMITED BY SIZE
008300            '-'         DELIMITED BY SIZE
008400            DIA         DELIMITED BY SIZE
008500            '-'         DELIMITED BY SIZE
008600            HORAS       DELIMITED BY SIZE
008700            '.'         DELIMITED BY SIZE
008800            MINUTOS     DELIMITED BY SIZE
008900            '.'         DELIMITED BY SIZE
009000            SEGUNDOS    DELIMITED BY SIZE
009100            '.'         DELIMITED BY SIZE
009200            MILISEGUNDOS DELIMITED BY SIZE
009300            INTO AUDIT-TIMESTAMP.
009400*
009500     MOVE SPACES TO AUDIT-IO-REC.
009600     STRING AUDIT-ACTION    DELIMITED BY SPACE
009700            ','            DELIMITED BY SIZE
009800            AUDIT-TIMESTAMP DELIMITED BY SIZE
009900            INTO AUDIT-IO-LINE.
010000*
010100     OPEN EXTEND AUDIT-FILE.
010200     IF FST-AUDIT NOT = '00' AND FST-AUDIT NOT = '05'
010300         GO TO 0100-EXIT.
010400*
010500     WRITE AUDIT-IO-REC.
010600     CLOSE AUDIT-FILE.
010700     ADD 1 TO WS-WRITE-COUNT.
010800*
010900     SET AUDIT-OK TO TRUE.
011000*
011100 0100-EXIT.
011200     EXIT.
011300*
011400     GOBACK.
