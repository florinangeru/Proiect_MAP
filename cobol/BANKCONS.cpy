000100******************************************************************
000200*    BANKCONS.CPY                                                 *
000300*    UNIZARBANK LEDGER SUITE - SHARED TABLE-SIZE LIMITS AND       *
000400*    BUSINESS CONSTANTS.  PULLED OUT OF THE INDIVIDUAL PROGRAMS   *
000500*    IN 1999 WHEN WE KEPT HAVING TO CHANGE THE SAME LIMIT IN      *
000600*    FOUR PLACES AT ONCE.                                         *
000700*                                                                 *
000800*    1999-06-07  JMR  TICKET SL-0255  FIRST CUT - PULLED FROM     *
000900*                     BANK10 WORKING-STORAGE.                     *
001000*    2004-09-30  LTV  TICKET SL-0340  RAISED WB-MAX-ACCOUNTS AND  *
001100*                     WB-MAX-CUSTOMERS TO KEEP UP WITH BRANCH     *
001200*                     GROWTH ON THE NORTH CORRIDOR.                *
001300******************************************************************
001400 01  WB-TABLE-LIMITS.
001500     05  WB-MAX-CUSTOMERS            PIC 9(05) COMP VALUE 2000.
001600     05  WB-MAX-ACCOUNTS             PIC 9(05) COMP VALUE 4000.
001700     05  WB-MAX-TRANSACTIONS         PIC 9(05) COMP VALUE 20000.
001800     05  WB-MAX-CARDS                PIC 9(05) COMP VALUE 4000.
001900*
002000 01  WB-SAVINGS-RATE-PCT             PIC 9(02)V999 VALUE 001.500.
002100*--- DEFAULT SAVINGS INTEREST RATE, 1.5%, SET AT ACCOUNT-CREATION
002200*--- TIME.  NOT A FIELD ON THE ACCOUNT-RECORD ITSELF - SEE
002300*--- ACCTREC.CPY REMARKS.
002400*
002500 01  WB-ACCT-TYPE-SWITCH             PIC X(01).
002600     88  WB-ACCT-TYPE-IS-VALID       VALUE 'P' 'S'.
002700*
002800 01  WB-REQUEST-RESULT-SWITCH        PIC X(01).
002900     88  WB-REQUEST-OK               VALUE 'Y'.
003000     88  WB-REQUEST-REJECTED         VALUE 'N'.
