000100******************************************************************
000200*    ACCTREC.CPY                                                  *
000300*    ACCOUNT MASTER TABLE - ONE ENTRY PER ROW OF accounts.csv     *
000400*    THIS IS THE MASTER FILE OF THE LEDGER SUITE - EVERY OTHER    *
000500*    FILE (TRANSACTIONS, CARDS) HANGS OFF ACCT-ID.  BANK01 OWNS   *
000600*    THE TABLE; BANK02, BANK03, BANK05 AND BANK07 ALL RECEIVE IT  *
000700*    BY REFERENCE.  COPY BANKCONS BEFORE THIS COPYBOOK WHEREVER   *
000800*    IT IS USED.                                                  *
000900*                                                                 *
001000*    1997-02-14  MRP  TICKET SL-0104  ORIGINAL LAYOUT.            *
001100*    1997-11-20  MRP  TICKET SL-0139  ADDED ACCT-ID-R BREAKDOWN   *
001200*                     SO THE TELLER LINE CAN DISPLAY THE BANK/    *
001300*                     BRANCH PORTION OF THE IBAN-STYLE NUMBER     *
001400*                     WITHOUT A SEPARATE UNSTRING EVERY TIME.     *
001500*    1998-11-03  JMR  TICKET SL-0231  Y2K REMEDIATION - SEE       *
001600*                     DATEWRK.CPY; ACCT-LAST-ACTIVITY-DATE HERE   *
001700*                     WIDENED TO A FULL X(10) CCYY-MM-DD STRING   *
001800*                     AHEAD OF THE CUTOVER.                       *
001900*    2000-01-06  JMR  TICKET SL-0244  SAVINGS RATE CONFIRMED AS A *
002000*                     CREATE-TIME CONSTANT (SEE BANKCONS.CPY) -   *
002100*                     NOT STORED ON THIS RECORD. BRANCH AUDIT     *
002200*                     ASKED WHY THE RATE WASN'T ON FILE; ANSWER   *
002300*                     RECORDED HERE FOR THE NEXT PERSON WHO ASKS. *
002400*    2004-09-30  LTV  TICKET SL-0340  RAISED OCCURS LIMIT, SEE    *
002500*                     BANKCONS.CPY.                                *
002600******************************************************************
002700 01  ACCT-TABLE-AREA.
002800     05  ACCT-TABLE-COUNT                PIC 9(05) COMP VALUE 0.
002900     05  ACCT-TABLE OCCURS 4000 TIMES
003000             INDEXED BY ACCT-IDX.
003100         10  ACCT-ENTRY.
003200*----------------------------------------------------------------*
003300*            ACCOUNT KEY - 24-BYTE IBAN-STYLE ACCOUNT NUMBER      *
003400*----------------------------------------------------------------*
003500             15  ACCT-ID                 PIC X(24).
003600             15  ACCT-ID-R REDEFINES ACCT-ID.
003700                 20  ACCT-ID-COUNTRY     PIC X(02).
003800                 20  ACCT-ID-CHECK-DIG   PIC X(02).
003900                 20  ACCT-ID-BANK-BRANCH PIC X(11).
004000                 20  ACCT-ID-SERIAL      PIC 9(09).
004100*----------------------------------------------------------------*
004200*            ACCOUNT TYPE - "PRIMARY" OR "SAVINGS"                *
004300*----------------------------------------------------------------*
004400             15  ACCT-TYPE               PIC X(07).
004500                 88  ACCT-TYPE-PRIMARY   VALUE 'PRIMARY'.
004600                 88  ACCT-TYPE-SAVINGS   VALUE 'SAVINGS'.
004700*----------------------------------------------------------------*
004800*            OWNING CUSTOMER (FOREIGN KEY TO CUST-TABLE)          *
004900*----------------------------------------------------------------*
005000             15  ACCT-CUST-ID            PIC X(04).
005100*----------------------------------------------------------------*
005200*            CURRENT BALANCE - SIGNED, 2 DECIMALS, ZONED          *
005300*            (THIS SHOP HAS NEVER PACKED MONEY FIELDS)            *
005400*----------------------------------------------------------------*
005500             15  ACCT-BALANCE            PIC S9(09)V99.
005600             15  ACCT-BALANCE-R REDEFINES ACCT-BALANCE.
005700                 20  ACCT-BALANCE-WHOLE  PIC S9(09).
005800                 20  ACCT-BALANCE-CENTS  PIC 9(02).
005900*----------------------------------------------------------------*
006000*            SAVINGS INTEREST RATE - RUNTIME ONLY.  SET FROM      *
006100*            WB-SAVINGS-RATE-PCT AT CREATE-ACCOUNT TIME AND NOT   *
006200*            WRITTEN BACK TO accounts.csv (SEE CHANGE LOG ABOVE,  *
006300*            1997-11-20 / 2000-01-06, AND BANK02 0700-SAVE-       *
006400*            ACCOUNTS WHICH SKIPS THIS FIELD ON OUTPUT).          *
006500*----------------------------------------------------------------*
006600             15  ACCT-INTEREST-RATE      PIC 9(02)V999.
006700*----------------------------------------------------------------*
006800*            RESERVED FOR FUTURE USE                              *
006900*----------------------------------------------------------------*
007000             15  ACCT-STATUS-BYTE        PIC X(01).
007100                 88  ACCT-STATUS-OPEN    VALUE 'O'.
007200                 88  ACCT-STATUS-CLOSED  VALUE 'C'.
007300             15  ACCT-LAST-ACTIVITY-DATE PIC X(10).
007400*--- NOT MAINTAINED BY ANY PARAGRAPH TODAY - RESERVED, SEE
007500*--- CHANGE LOG 1998-11-03. TXN-DATE ON THE TRANSACTION TABLE IS
007600*--- THE FIELD OF RECORD FOR "WHEN DID THIS ACCOUNT LAST MOVE".
007700             15  FILLER                  PIC X(30).
